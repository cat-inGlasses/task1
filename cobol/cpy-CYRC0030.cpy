000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYRC0030.                                 *
000400*                                                               *
000500* DESCRIPCION:  UNA OBSERVACION DE PRECIO DENTRO DE LA TABLA    *
000600*               DE AGRUPACION DIARIA (FECHA + SIMBOLO). CADA    *
000700*               PRECIO DISTINTO VISTO PARA UN SIMBOLO EN UNA    *
000800*               FECHA GENERA UNA OCURRENCIA DE ESTE REGISTRO.   *
000900*               SE PERSISTE EN EL ARCHIVO CRDAILY, QUE SE       *
001000*               REGRABA COMPLETO AL FINAL DE CADA CORRIDA.      *
001100*                                                                *
001200* --------------------------------------------------------------*
001300*           LONGITUD : 030 POSICIONES.                          *
001400*           PREFIJO  : DIA0.                                    *
001500*                                                                *
001600* HISTORIA:                                                     *
001700* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001800*****************************************************************
001900 05  CYRC0030.
002000     10 DIA0-OBS-DATE                   PIC 9(08).
002100     10 DIA0-OBS-DATE-R REDEFINES DIA0-OBS-DATE.
002200        15 DIA0-OBS-CCYY                PIC 9(04).
002300        15 DIA0-OBS-MM                  PIC 9(02).
002400        15 DIA0-OBS-DD                  PIC 9(02).
002500     10 DIA0-SYMBOL                     PIC X(10).
002600     10 DIA0-PRICE                      PIC S9(09)V9(06) COMP-3.
002700     10 FILLER                          PIC X(04).
