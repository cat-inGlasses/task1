000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYWC0300.                                 *
000400*                                                               *
000500* DESCRIPCION:  LISTA DE SIMBOLOS PERMITIDOS PARA LA MESA DE    *
000600*               CRIPTOMONEDAS. LA POSICION DE CADA SIMBOLO EN   *
000700*               LA TABLA (1-5) ES TAMBIEN EL NUMERO DE REGISTRO *
000800*               RELATIVO ASIGNADO PARA ESE SIMBOLO EN EL        *
000900*               ARCHIVO CRMETSUM (VER CYWC0100 / CYB0010).      *
001000*               LOS VALORES SE CARGAN COMO UNA CADENA UNICA Y   *
001100*               SE REDEFINEN COMO TABLA, AL ESTILO DE LAS       *
001200*               TABLAS DE CONSTANTES DE ESTE INSTALACION.       *
001300*                                                                *
001400* --------------------------------------------------------------*
001500*           LONGITUD : 050 POSICIONES.                          *
001600*           PREFIJO  : ALW0.                                    *
001700*                                                                *
001800* HISTORIA:                                                     *
001900* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
002000*****************************************************************
002100 05  CY-ALLOW-TABLE.
002200     10 ALW0-SIMBOLOS-INIC.
002300        15 FILLER                       PIC X(10) VALUE 'btc'.
002400        15 FILLER                       PIC X(10) VALUE 'doge'.
002500        15 FILLER                       PIC X(10) VALUE 'eth'.
002600        15 FILLER                       PIC X(10) VALUE 'ltc'.
002700        15 FILLER                       PIC X(10) VALUE 'xrp'.
002800     10 ALW0-SIMBOLO REDEFINES ALW0-SIMBOLOS-INIC
002900                                 OCCURS 5 TIMES
003000                                 INDEXED BY ALW0-IDX
003100                                 PIC X(10).
