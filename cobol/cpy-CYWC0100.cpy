000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYWC0100.                                 *
000400*                                                               *
000500* DESCRIPCION:  IMAGEN EN MEMORIA DEL ARCHIVO RELATIVO CRMETSUM.*
000600*               SE CARGA COMPLETO AL INICIO DE CYB0010/CYB0020  *
000700*               Y SE USA PARA LA CONSULTA ORDENADA (CYB0020,    *
000800*               PARRAFO 2100). UNA ENTRADA POR SIMBOLO PERMITIDO*
000900*               (MAXIMO 5, VER CYWC0300).                       *
001000*                                                                *
001100* --------------------------------------------------------------*
001200*           PREFIJO  : MTB0.                                    *
001300*                                                                *
001400* HISTORIA:                                                     *
001500* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001600*****************************************************************
001700 05  CY-METADATA-TABLE.
001800     10 MTB0-CANT-CARGADAS              PIC S9(04)       COMP
001900                                         VALUE ZERO.
002000     10 MTB0-ENTRADA OCCURS 5 TIMES
002100                      INDEXED BY MTB0-IDX.
002200        15 MTB0-NAME                    PIC X(10).
002300        15 MTB0-OLDEST-PRICE            PIC S9(09)V9(06) COMP-3.
002400        15 MTB0-NEWEST-PRICE            PIC S9(09)V9(06) COMP-3.
002500        15 MTB0-MIN-PRICE               PIC S9(09)V9(06) COMP-3.
002600        15 MTB0-MAX-PRICE               PIC S9(09)V9(06) COMP-3.
002700        15 MTB0-NORMALIZED-RANGE        PIC S9(04)V9(06) COMP-3.
002800        15 FILLER                       PIC X(04).
