000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYRC0010.                                 *
000400*                                                               *
000500* DESCRIPCION:  UN REGISTRO DE PRECIO DE UNA CRIPTOMONEDA TAL   *
000600*               COMO SE LEE DE UNA LINEA DEL ARCHIVO CSV DE     *
000700*               ENTRADA (DESPUES DEL ENCABEZADO).               *
000800*                                                               *
000900* --------------------------------------------------------------*
001000*           LONGITUD : 032 POSICIONES.                          *
001100*           PREFIJO  : PRC0.                                    *
001200*                                                                *
001300* HISTORIA:                                                     *
001400* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001500*****************************************************************
001600 05  CYRC0010.
001700     10 PRC0-TIMESTAMP-MS               PIC S9(15)       COMP-3.
001800     10 PRC0-SYMBOL                     PIC X(10).
001900     10 PRC0-PRICE                      PIC S9(09)V9(06) COMP-3.
002000     10 FILLER                          PIC X(06).
