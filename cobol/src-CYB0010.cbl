000100*****************************************************************
000200* PROGRAM NAME:    CYB0010.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/03/1991 GFORRICH      VERSION INICIAL - CARGA DIARIA DE UN
000800*                          ARCHIVO CSV DE PRECIOS DE UNA SOLA
000900*                          CRIPTOMONEDA. VALIDA NOMBRE Y SIMBOLO,
001000*                          CALCULA METADATOS (CYS0100) Y ACTUALIZA
001100*                          CRMETSUM Y CRDAILY. MESA DE CRIPTO.
001200* 04/11/1998 MIBARRA       Y2K - CVT0-OBS-DATE YA VIENE CCYYMMDD
001300*                          DESDE CYS0200, SIN CAMBIOS NECESARIOS.
001400* 23/08/2005 GFORRICH      SE INCORPORA EL CALCULO DEL RANGO
001500*                          NORMALIZADO A TRAVES DE CYS0100.
001600* 09/06/2013 MIBARRA       SE ACLARA EN COMENTARIO EL CRITERIO DE
001700*                          DUPLICADOS DE CRDAILY: SE COMPARA POR
001800*                          FECHA + SIMBOLO + PRECIO, YA QUE EL
001900*                          REGISTRO DIARIO NO CONSERVA EL
002000*                          TIMESTAMP ORIGINAL EN MILISEGUNDOS.
002100* 17/03/2018 GFORRICH      REVISION GENERAL DE COMENTARIOS PARA
002200*                          LA AUDITORIA DE LA MESA DE OPERACIONES.
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  CYB0010.
003000 AUTHOR. GUILLERMO FORRICH.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. MARZO 1991.
003300 DATE-COMPILED. MARZO 1991.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CY-PARMIN   ASSIGN       TO CYPARMIN
004700                        FILE STATUS  IS WS-FS-PARMIN.
004800     SELECT CY-CSVIN    ASSIGN       TO CYCSVIN
004900                        ORGANIZATION IS LINE SEQUENTIAL
005000                        FILE STATUS  IS WS-FS-CSVIN.
005100     SELECT CRMETSUM    ASSIGN       TO CRMETSUM
005200                        ORGANIZATION IS RELATIVE
005300                        ACCESS MODE  IS RANDOM
005400                        RELATIVE KEY IS CN-REC-NUM
005500                        FILE STATUS  IS WS-FS-CRMETSUM.
005600     SELECT CRDAILY     ASSIGN       TO CRDAILY
005700                        FILE STATUS  IS WS-FS-CRDAILY.
005800*****************************************************************
005900*                                                               *
006000*                      D A T A   D I V I S I O N                *
006100*                                                               *
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CY-PARMIN
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 80 CHARACTERS.
006800 01  REG-PARMIN                        PIC X(80).
006900 
007000 FD  CY-CSVIN
007100     RECORD CONTAINS 80 CHARACTERS.
007200 01  REG-CSVIN                         PIC X(80).
007300 
007400 FD  CRMETSUM
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 52 CHARACTERS.
007700 01  REG-CRMETSUM.
007800     COPY CYRC0020.
007900 
008000 FD  CRDAILY
008100     RECORDING MODE IS F
008200     RECORD CONTAINS 30 CHARACTERS.
008300 01  REG-CRDAILY.
008400     COPY CYRC0030.
008500 
008600 WORKING-STORAGE SECTION.
008620 77  WS-SCRATCH-EDICION                 PIC X(10) VALUE SPACES.
008700 01  CT-CONSTANTES.
008800     05 CT-CALL-CYS0100                 PIC X(08) VALUE 'CYS0100'.
008900     05 CT-CALL-CYS0200                 PIC X(08) VALUE 'CYS0200'.
009000     05 CT-LIT-VALORES-CSV              PIC X(10) VALUE 'values.csv'.
009100     05 CT-LIT-MAYUSCULAS               PIC X(26)
009200        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009300     05 CT-LIT-MINUSCULAS               PIC X(26)
009400        VALUE 'abcdefghijklmnopqrstuvwxyz'.
009450     05 FILLER                          PIC X(04).
009500
009600 01  CN-CONTADORES.
009700     05 CN-SUBINDICE                    PIC S9(04)       COMP.
009800     05 CN-LONGITUD-PREFIJO             PIC S9(04)       COMP.
009900     05 CN-LONGITUD-DIGITOS             PIC S9(04)       COMP.
010000     05 CN-POSICION-INICIO              PIC S9(04)       COMP.
010100     05 CN-LONG-TS                      PIC S9(04)       COMP.
010200     05 CN-LONG-SYM                     PIC S9(04)       COMP.
010300     05 CN-LONG-PRICE                   PIC S9(04)       COMP.
010400     05 CN-LONG-ENTERA                  PIC S9(04)       COMP.
010500     05 CN-LONG-DECIMAL                 PIC S9(04)       COMP.
010600     05 CN-REC-NUM                      PIC 9(04)        COMP.
010650     05 FILLER                          PIC X(04).
010700
010800 01  SW-SWITCHES.
010900     05 SW-FIN-CSV                      PIC X(01) VALUE 'N'.
011000        88 FIN-CSV                            VALUE 'S'.
011100        88 NO-FIN-CSV                         VALUE 'N'.
011200     05 SW-ARCHIVO-VALIDO               PIC X(01) VALUE 'N'.
011300        88 ARCHIVO-ES-VALIDO                 VALUE 'S'.
011400        88 ARCHIVO-NO-ES-VALIDO              VALUE 'N'.
011500     05 SW-LINEA-VALIDA                 PIC X(01) VALUE 'N'.
011600        88 LINEA-ES-VALIDA                   VALUE 'S'.
011700        88 LINEA-NO-ES-VALIDA                VALUE 'N'.
011800     05 SW-CAMPO-VALIDO                 PIC X(01) VALUE 'S'.
011900        88 CAMPO-ES-VALIDO                   VALUE 'S'.
012000        88 CAMPO-NO-ES-VALIDO                VALUE 'N'.
012100     05 SW-SIGNO                        PIC X(01) VALUE '+'.
012200        88 SIGNO-NEGATIVO                    VALUE '-'.
012300        88 SIGNO-POSITIVO                    VALUE '+'.
012400     05 SW-DUPLICADO                    PIC X(01) VALUE 'N'.
012500        88 ES-DUPLICADO                      VALUE 'S'.
012600        88 NO-ES-DUPLICADO                   VALUE 'N'.
012650     05 FILLER                          PIC X(04).
012700
012800 01  WS-STATUS-ARCHIVOS.
012900     05 WS-FS-PARMIN                    PIC X(02) VALUE SPACE.
013000     05 WS-FS-CSVIN                     PIC X(02) VALUE SPACE.
013100     05 WS-FS-CRMETSUM                  PIC X(02) VALUE SPACE.
013200     05 WS-FS-CRDAILY                   PIC X(02) VALUE SPACE.
013250     05 FILLER                          PIC X(02).
013300
013400 01  WS-VARIABLES.
013500     05 WS-NOMBRE-ARCHIVO               PIC X(80).
013600     05 WS-PREFIJO-ARCHIVO              PIC X(20).
013700     05 WS-RESTO-ARCHIVO                PIC X(60).
013800     05 WS-CRYPTO-NAME-MIN              PIC X(10).
013900     05 WS-LINEA-CSV                    PIC X(80).
014000     05 WS-CAMPO-TS                     PIC X(20).
014100     05 WS-CAMPO-SYM                    PIC X(20).
014200     05 WS-CAMPO-PRICE                  PIC X(20).
014300     05 WS-SYM-MIN                      PIC X(20).
014400     05 WS-PRICE-SINSIGNO               PIC X(20).
014500     05 WS-PARTE-ENTERA                 PIC X(09).
014600     05 WS-PARTE-DECIMAL                PIC X(06).
014700     05 WS-TIMESTAMP-CALC               PIC S9(15)       COMP-3.
014800     05 WS-PRICE-CALC                   PIC S9(09)V9(06) COMP-3.
014850     05 FILLER                          PIC X(04).
014900
015000*****************************************************************
015100*     AREAS DE TRABAJO PARA EL PARSEO DE CAMPOS NUMERICOS DE     *
015200*     TEXTO LIBRE (TIMESTAMP Y PRECIO). SE JUSTIFICA A LA        *
015300*     DERECHA Y SE RELLENA CON CEROS ANTES DE REINTERPRETAR EL   *
015400*     CAMPO COMO NUMERICO POR REDEFINES, AL NO DISPONER ESTE     *
015500*     COMPILADOR DE FUNCIONES INTRINSECAS DE CONVERSION.         *
015600*****************************************************************
015700 01  WS-INT-TEXTO                       PIC X(15) JUSTIFIED RIGHT.
015800 01  WS-INT-NUM REDEFINES WS-INT-TEXTO  PIC 9(15).
015900 01  WS-DEC-ENTERA-TXT                  PIC X(09) JUSTIFIED RIGHT.
016000 01  WS-DEC-ENTERA-NUM REDEFINES WS-DEC-ENTERA-TXT
016100                                        PIC 9(09).
016200 01  WS-DEC-FRACC-TXT                   PIC X(06).
016300 01  WS-DEC-FRACC-NUM REDEFINES WS-DEC-FRACC-TXT
016400                                        PIC 9(06).
016450
016460*****************************************************************
016470*     REGISTRO INTERMEDIO DE LA LINEA YA PARSEADA (PASO 6 DEL    *
016480*     FLUJO DE VALIDACION), ANTES DE APILARLA EN LA TABLA DE     *
016490*     TRABAJO QUE RECIBE CYS0100.                                *
016495*****************************************************************
016498 01  WS-LINEA-PARSEADA.
016499     COPY CYRC0010.
016500
016600 01  WS-TABLAS-CONTROL.
016700     COPY CYWC0300.
016800     COPY CYWC0100.
016900     COPY CYWC0200.
017000 
017100     COPY CYLK0100.
017200     COPY CYLK0200.
017300 
017400 01  WS-RETORNO.
017500     COPY CYECRET0.
017600 
017700*****************************************************************
017800*                                                               *
017900*              P R O C E D U R E   D I V I S I O N              *
018000*                                                               *
018100*****************************************************************
018200 PROCEDURE DIVISION.
018300*****************************************************************
018400*                        0000-MAINLINE                          *
018500*****************************************************************
018600 0000-MAINLINE.
018700*-----------------------------------------------------------------
018800     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
018900     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
019000     PERFORM 9000-FIN
019100     .
019200*****************************************************************
019300*                          1000-INICIO                          *
019400* ABRE LOS ARCHIVOS DE CONTROL, LEE LA TARJETA DE NOMBRE DE      *
019500* ARCHIVO, LA VALIDA (BATCH FLOW PASOS 1-4) Y CARGA CRDAILY.     *
019600*****************************************************************
019700 1000-INICIO.
019800*-----------------------------------------------------------------
019900     MOVE 'CYB0010' TO RET0-PROGRAMA
020000     MOVE '00'       TO RET0-COD-RET
020100     MOVE ZERO TO DTB0-CANT-CARGADAS
020200     MOVE ZERO TO CALC-COUNT
020300     OPEN INPUT CY-PARMIN
020400     IF WS-FS-PARMIN NOT = '00'
020500        DISPLAY 'CYB0010 ERROR APERTURA CY-PARMIN CODIGO: '
020600                                                 WS-FS-PARMIN
020700        MOVE 16 TO RETURN-CODE
020800        STOP RUN
020900     END-IF
021000     READ CY-PARMIN INTO WS-NOMBRE-ARCHIVO
021100        AT END MOVE SPACES TO WS-NOMBRE-ARCHIVO
021200     END-READ
021300     CLOSE CY-PARMIN
021400     OPEN I-O CRMETSUM
021500     IF WS-FS-CRMETSUM NOT = '00'
021600        DISPLAY 'CYB0010 ERROR APERTURA CRMETSUM CODIGO: '
021700                                                 WS-FS-CRMETSUM
021800        MOVE 16 TO RETURN-CODE
021900        STOP RUN
022000     END-IF
022100     PERFORM 1100-VALIDA-NOMBRE-ARCH THRU 1100-VALIDA-NOMBRE-ARCH-EXIT
022200     IF ARCHIVO-NO-ES-VALIDO
022300        GO TO 9800-RECHAZA-ARCHIVO
022400     END-IF
022500     PERFORM 1150-CARGA-DIARIA THRU 1150-CARGA-DIARIA-EXIT
022600     PERFORM 1200-LEER-CSV THRU 1200-LEER-CSV-EXIT
022700     PERFORM 1300-VALIDA-CANTIDAD THRU 1300-VALIDA-CANTIDAD-EXIT
022800     .
022900 1000-INICIO-EXIT.
023000     EXIT.
023100*****************************************************************
023200*                    1100-VALIDA-NOMBRE-ARCH                    *
023300* PATRON <ALFANUMERICO>_VALUES.CSV Y SIMBOLO EN LA LISTA         *
023400* PERMITIDA (BUSINESS RULES: FILE NAME VALIDATION / ALLOW-LIST). *
023500*****************************************************************
023600 1100-VALIDA-NOMBRE-ARCH.
023700*-----------------------------------------------------------------
023800     SET ARCHIVO-NO-ES-VALIDO TO TRUE
023900     IF WS-NOMBRE-ARCHIVO = SPACES
024000        GO TO 1100-VALIDA-NOMBRE-ARCH-EXIT
024100     END-IF
024200     MOVE SPACES TO WS-PREFIJO-ARCHIVO WS-RESTO-ARCHIVO
024300     UNSTRING WS-NOMBRE-ARCHIVO DELIMITED BY '_'
024400         INTO WS-PREFIJO-ARCHIVO COUNT IN CN-LONGITUD-PREFIJO
024500              WS-RESTO-ARCHIVO
024600     END-UNSTRING
024700     IF CN-LONGITUD-PREFIJO = ZERO
024800        GO TO 1100-VALIDA-NOMBRE-ARCH-EXIT
024900     END-IF
025000     IF WS-RESTO-ARCHIVO NOT = CT-LIT-VALORES-CSV
025100        GO TO 1100-VALIDA-NOMBRE-ARCH-EXIT
025200     END-IF
025300     PERFORM 1110-VALIDA-CARACTERES THRU 1110-VALIDA-CARACTERES-EXIT
025400     IF CAMPO-NO-ES-VALIDO
025500        GO TO 1100-VALIDA-NOMBRE-ARCH-EXIT
025600     END-IF
025700     MOVE WS-PREFIJO-ARCHIVO TO WS-CRYPTO-NAME-MIN
025800     INSPECT WS-CRYPTO-NAME-MIN CONVERTING CT-LIT-MAYUSCULAS
025900                                         TO CT-LIT-MINUSCULAS
026000     SET ALW0-IDX TO 1
026100     SEARCH ALW0-SIMBOLO
026200        AT END
026300           GO TO 1100-VALIDA-NOMBRE-ARCH-EXIT
026400        WHEN ALW0-SIMBOLO (ALW0-IDX) = WS-CRYPTO-NAME-MIN
026500           SET ARCHIVO-ES-VALIDO TO TRUE
026600     END-SEARCH
026700     .
026800 1100-VALIDA-NOMBRE-ARCH-EXIT.
026900     EXIT.
027000*****************************************************************
027100*                   1110-VALIDA-CARACTERES                      *
027200*****************************************************************
027300 1110-VALIDA-CARACTERES.
027400*-----------------------------------------------------------------
027500     SET CAMPO-ES-VALIDO TO TRUE
027600     PERFORM 1111-VALIDA-UN-CARACTER THRU 1111-VALIDA-UN-CARACTER-EXIT
027700        VARYING CN-SUBINDICE FROM 1 BY 1
027800        UNTIL CN-SUBINDICE > CN-LONGITUD-PREFIJO
027900           OR CAMPO-NO-ES-VALIDO
028000     .
028100 1110-VALIDA-CARACTERES-EXIT.
028200     EXIT.
028300*****************************************************************
028400*                  1111-VALIDA-UN-CARACTER                      *
028500*****************************************************************
028600 1111-VALIDA-UN-CARACTER.
028700*-----------------------------------------------------------------
028800     IF WS-PREFIJO-ARCHIVO (CN-SUBINDICE:1) IS NUMERIC
028900        CONTINUE
029000     ELSE
029100        IF (WS-PREFIJO-ARCHIVO (CN-SUBINDICE:1) >= 'A' AND
029200            WS-PREFIJO-ARCHIVO (CN-SUBINDICE:1) <= 'Z') OR
029300           (WS-PREFIJO-ARCHIVO (CN-SUBINDICE:1) >= 'a' AND
029400            WS-PREFIJO-ARCHIVO (CN-SUBINDICE:1) <= 'z')
029500           CONTINUE
029600        ELSE
029700           SET CAMPO-NO-ES-VALIDO TO TRUE
029800        END-IF
029900     END-IF
030000     .
030100 1111-VALIDA-UN-CARACTER-EXIT.
030200     EXIT.
030300*****************************************************************
030400*                     1150-CARGA-DIARIA                         *
030500* PRECARGA CRDAILY (CORRIDAS PREVIAS) A CY-DAILY-TABLE ANTES DE  *
030600* FUSIONAR LAS NUEVAS OBSERVACIONES DE ESTA CORRIDA.             *
030700*****************************************************************
030800 1150-CARGA-DIARIA.
030900*-----------------------------------------------------------------
031000     OPEN INPUT CRDAILY
031100     IF WS-FS-CRDAILY NOT = '00'
031200        DISPLAY 'CYB0010 ERROR APERTURA CRDAILY CODIGO: '
031300                                                 WS-FS-CRDAILY
031400        MOVE 16 TO RETURN-CODE
031500        STOP RUN
031600     END-IF
031700     PERFORM 1160-LEER-UN-DIARIO THRU 1160-LEER-UN-DIARIO-EXIT
031800        UNTIL FIN-CSV
031900     CLOSE CRDAILY
032000     MOVE 'N' TO SW-FIN-CSV
032100     .
032200 1150-CARGA-DIARIA-EXIT.
032300     EXIT.
032400*****************************************************************
032500*                   1160-LEER-UN-DIARIO                         *
032600*****************************************************************
032700 1160-LEER-UN-DIARIO.
032800*-----------------------------------------------------------------
032900     READ CRDAILY
033000        AT END SET FIN-CSV TO TRUE
033100        NOT AT END
033200           ADD 1 TO DTB0-CANT-CARGADAS
033300           MOVE DIA0-OBS-DATE TO DTB0-OBS-DATE (DTB0-CANT-CARGADAS)
033400           MOVE DIA0-SYMBOL   TO DTB0-SYMBOL   (DTB0-CANT-CARGADAS)
033500           MOVE DIA0-PRICE    TO DTB0-PRICE    (DTB0-CANT-CARGADAS)
033600     END-READ
033700     .
033800 1160-LEER-UN-DIARIO-EXIT.
033900     EXIT.
034000*****************************************************************
034100*                       1200-LEER-CSV                           *
034200* SALTA EL ENCABEZADO Y PROCESA LAS LINEAS DE DATOS DEL CSV      *
034300* (BATCH FLOW PASOS 5-6). ARCHIVO VACIO = SIN ENCABEZADO.        *
034400*****************************************************************
034500 1200-LEER-CSV.
034600*-----------------------------------------------------------------
034700     MOVE 'N' TO SW-FIN-CSV
034800     OPEN INPUT CY-CSVIN
034900     IF WS-FS-CSVIN NOT = '00'
035000        DISPLAY 'CYB0010 ERROR APERTURA CY-CSVIN CODIGO: '
035100                                                 WS-FS-CSVIN
035200        MOVE 16 TO RETURN-CODE
035300        STOP RUN
035400     END-IF
035500     READ CY-CSVIN INTO WS-LINEA-CSV
035600        AT END
035700           CLOSE CY-CSVIN
035800           GO TO 9800-RECHAZA-ARCHIVO
035900     END-READ
036000     PERFORM 1205-LEER-SIGUIENTE THRU 1205-LEER-SIGUIENTE-EXIT
036100     PERFORM 1210-VALIDA-LINEA THRU 1210-VALIDA-LINEA-EXIT
036200        UNTIL FIN-CSV
036300     CLOSE CY-CSVIN
036400     .
036500 1200-LEER-CSV-EXIT.
036600     EXIT.
036700*****************************************************************
036800*                   1205-LEER-SIGUIENTE                         *
036900*****************************************************************
037000 1205-LEER-SIGUIENTE.
037100*-----------------------------------------------------------------
037200     READ CY-CSVIN INTO WS-LINEA-CSV
037300        AT END SET FIN-CSV TO TRUE
037400     END-READ
037500     .
037600 1205-LEER-SIGUIENTE-EXIT.
037700     EXIT.
037800*****************************************************************
037900*                     1210-VALIDA-LINEA                         *
038000* DIVIDE LA LINEA POR COMAS Y VALIDA CADA CAMPO. UN SOLO CAMPO   *
038100* INVALIDO EN CUALQUIER LINEA RECHAZA TODO EL ARCHIVO.           *
038200*****************************************************************
038300 1210-VALIDA-LINEA.
038400*-----------------------------------------------------------------
038500     MOVE SPACES TO WS-CAMPO-TS WS-CAMPO-SYM WS-CAMPO-PRICE
038600     UNSTRING WS-LINEA-CSV DELIMITED BY ','
038700         INTO WS-CAMPO-TS    COUNT IN CN-LONG-TS
038800              WS-CAMPO-SYM   COUNT IN CN-LONG-SYM
038900              WS-CAMPO-PRICE COUNT IN CN-LONG-PRICE
039000     END-UNSTRING
039100     PERFORM 1220-VALIDA-TIMESTAMP THRU 1220-VALIDA-TIMESTAMP-EXIT
039200     IF LINEA-NO-ES-VALIDA
039300        GO TO 9800-RECHAZA-ARCHIVO
039400     END-IF
039500     PERFORM 1230-VALIDA-PRECIO THRU 1230-VALIDA-PRECIO-EXIT
039600     IF LINEA-NO-ES-VALIDA
039700        GO TO 9800-RECHAZA-ARCHIVO
039800     END-IF
039900     PERFORM 1240-VALIDA-SIMBOLO-LINEA THRU 1240-VALIDA-SIMBOLO-LINEA-EXIT
040000     IF LINEA-NO-ES-VALIDA
040100        GO TO 9800-RECHAZA-ARCHIVO
040200     END-IF
040300     MOVE WS-TIMESTAMP-CALC  TO PRC0-TIMESTAMP-MS
040320     MOVE WS-CRYPTO-NAME-MIN TO PRC0-SYMBOL
040340     MOVE WS-PRICE-CALC      TO PRC0-PRICE
040360     ADD 1 TO CALC-COUNT
040400     SET CALC-IDX TO CALC-COUNT
040500     MOVE PRC0-TIMESTAMP-MS TO CALC-TIMESTAMP-MS (CALC-IDX)
040600     MOVE PRC0-PRICE        TO CALC-PRICE        (CALC-IDX)
040700     PERFORM 1205-LEER-SIGUIENTE THRU 1205-LEER-SIGUIENTE-EXIT
040800     .
040900 1210-VALIDA-LINEA-EXIT.
041000     EXIT.
041100*****************************************************************
041200*                  1220-VALIDA-TIMESTAMP                        *
041300* CONVIERTE EL TEXTO DE TIMESTAMP-MS A NUMERICO SIN USAR         *
041400* FUNCIONES INTRINSECAS (VER CABECERA DEL COPY CYRC0010).        *
041500*****************************************************************
041600 1220-VALIDA-TIMESTAMP.
041700*-----------------------------------------------------------------
041800     SET LINEA-NO-ES-VALIDA TO TRUE
041900     MOVE ZERO TO WS-TIMESTAMP-CALC
042000     IF WS-CAMPO-TS = SPACES OR CN-LONG-TS = ZERO
042100        GO TO 1220-VALIDA-TIMESTAMP-EXIT
042200     END-IF
042300     SET SIGNO-POSITIVO TO TRUE
042400     MOVE 1 TO CN-POSICION-INICIO
042500     IF WS-CAMPO-TS (1:1) = '-'
042600        SET SIGNO-NEGATIVO TO TRUE
042700        MOVE 2 TO CN-POSICION-INICIO
042800     END-IF
042900     COMPUTE CN-LONGITUD-DIGITOS = CN-LONG-TS - CN-POSICION-INICIO + 1
043000     IF CN-LONGITUD-DIGITOS < 1 OR CN-LONGITUD-DIGITOS > 15
043100        GO TO 1220-VALIDA-TIMESTAMP-EXIT
043200     END-IF
043300     IF WS-CAMPO-TS (CN-POSICION-INICIO:CN-LONGITUD-DIGITOS)
043400                                                    IS NOT NUMERIC
043500        GO TO 1220-VALIDA-TIMESTAMP-EXIT
043600     END-IF
043700     MOVE SPACES TO WS-INT-TEXTO
043800     MOVE WS-CAMPO-TS (CN-POSICION-INICIO:CN-LONGITUD-DIGITOS)
043900                                                    TO WS-INT-TEXTO
044000     INSPECT WS-INT-TEXTO REPLACING LEADING SPACE BY '0'
044100     IF SIGNO-NEGATIVO
044200        COMPUTE WS-TIMESTAMP-CALC = WS-INT-NUM * -1
044300     ELSE
044400        MOVE WS-INT-NUM TO WS-TIMESTAMP-CALC
044500     END-IF
044600     SET LINEA-ES-VALIDA TO TRUE
044700     .
044800 1220-VALIDA-TIMESTAMP-EXIT.
044900     EXIT.
045000*****************************************************************
045100*                   1230-VALIDA-PRECIO                          *
045200* CONVIERTE EL TEXTO DE PRECIO (PARTE ENTERA.PARTE DECIMAL) A    *
045300* NUMERICO, SIN FUNCIONES INTRINSECAS.                           *
045400*****************************************************************
045500 1230-VALIDA-PRECIO.
045600*-----------------------------------------------------------------
045700     SET LINEA-NO-ES-VALIDA TO TRUE
045800     MOVE ZERO TO WS-PRICE-CALC
045900     IF WS-CAMPO-PRICE = SPACES OR CN-LONG-PRICE = ZERO
046000        GO TO 1230-VALIDA-PRECIO-EXIT
046100     END-IF
046200     SET SIGNO-POSITIVO TO TRUE
046300     MOVE 1 TO CN-POSICION-INICIO
046400     IF WS-CAMPO-PRICE (1:1) = '-'
046500        SET SIGNO-NEGATIVO TO TRUE
046600        MOVE 2 TO CN-POSICION-INICIO
046700     END-IF
046800     COMPUTE CN-LONGITUD-DIGITOS = CN-LONG-PRICE - CN-POSICION-INICIO + 1
046900     IF CN-LONGITUD-DIGITOS < 1
047000        GO TO 1230-VALIDA-PRECIO-EXIT
047100     END-IF
047200     MOVE SPACES TO WS-PRICE-SINSIGNO
047300     MOVE WS-CAMPO-PRICE (CN-POSICION-INICIO:CN-LONGITUD-DIGITOS)
047400                                                 TO WS-PRICE-SINSIGNO
047500     MOVE SPACES TO WS-PARTE-ENTERA WS-PARTE-DECIMAL
047600     UNSTRING WS-PRICE-SINSIGNO DELIMITED BY '.'
047700         INTO WS-PARTE-ENTERA  COUNT IN CN-LONG-ENTERA
047800              WS-PARTE-DECIMAL COUNT IN CN-LONG-DECIMAL
047900     END-UNSTRING
048000     IF CN-LONG-ENTERA = ZERO OR CN-LONG-ENTERA > 9
048100        GO TO 1230-VALIDA-PRECIO-EXIT
048200     END-IF
048300     IF WS-PARTE-ENTERA (1:CN-LONG-ENTERA) IS NOT NUMERIC
048400        GO TO 1230-VALIDA-PRECIO-EXIT
048500     END-IF
048600     IF CN-LONG-DECIMAL > 6
048700        GO TO 1230-VALIDA-PRECIO-EXIT
048800     END-IF
048900     IF CN-LONG-DECIMAL > 0
049000        AND WS-PARTE-DECIMAL (1:CN-LONG-DECIMAL) IS NOT NUMERIC
049100        GO TO 1230-VALIDA-PRECIO-EXIT
049200     END-IF
049300     MOVE SPACES TO WS-DEC-ENTERA-TXT
049400     MOVE WS-PARTE-ENTERA (1:CN-LONG-ENTERA) TO WS-DEC-ENTERA-TXT
049500     INSPECT WS-DEC-ENTERA-TXT REPLACING LEADING SPACE BY '0'
049600     IF CN-LONG-DECIMAL > 0
049700        MOVE SPACES TO WS-DEC-FRACC-TXT
049800        MOVE WS-PARTE-DECIMAL (1:CN-LONG-DECIMAL) TO WS-DEC-FRACC-TXT
049900     ELSE
050000        MOVE ZERO TO WS-DEC-FRACC-TXT
050100     END-IF
050200     INSPECT WS-DEC-FRACC-TXT REPLACING TRAILING SPACE BY '0'
050300     IF SIGNO-NEGATIVO
050400        COMPUTE WS-PRICE-CALC ROUNDED =
050500           (WS-DEC-ENTERA-NUM + (WS-DEC-FRACC-NUM / 1000000)) * -1
050600     ELSE
050700        COMPUTE WS-PRICE-CALC ROUNDED =
050800            WS-DEC-ENTERA-NUM + (WS-DEC-FRACC-NUM / 1000000)
050900     END-IF
051000     SET LINEA-ES-VALIDA TO TRUE
051100     .
051200 1230-VALIDA-PRECIO-EXIT.
051300     EXIT.
051400*****************************************************************
051500*                1240-VALIDA-SIMBOLO-LINEA                      *
051600* EL SIMBOLO DE CADA LINEA (MINUSCULIZADO) DEBE COINCIDIR CON EL *
051700* SIMBOLO DERIVADO DEL NOMBRE DE ARCHIVO (BUSINESS RULES: PER-   *
051800* LINE SYMBOL CONSISTENCY).                                      *
051900*****************************************************************
052000 1240-VALIDA-SIMBOLO-LINEA.
052100*-----------------------------------------------------------------
052200     SET LINEA-NO-ES-VALIDA TO TRUE
052300     IF WS-CAMPO-SYM = SPACES OR CN-LONG-SYM = ZERO
052400        GO TO 1240-VALIDA-SIMBOLO-LINEA-EXIT
052500     END-IF
052600     MOVE WS-CAMPO-SYM TO WS-SYM-MIN
052700     INSPECT WS-SYM-MIN CONVERTING CT-LIT-MAYUSCULAS
052800                                TO CT-LIT-MINUSCULAS
052900     IF WS-SYM-MIN (1:10) NOT = WS-CRYPTO-NAME-MIN
053000        GO TO 1240-VALIDA-SIMBOLO-LINEA-EXIT
053100     END-IF
053200     SET LINEA-ES-VALIDA TO TRUE
053300     .
053400 1240-VALIDA-SIMBOLO-LINEA-EXIT.
053500     EXIT.
053600*****************************************************************
053700*                  1300-VALIDA-CANTIDAD                         *
053800* ARCHIVO CON NOMBRE/SIMBOLO VALIDOS PERO SIN LINEAS DE DATOS ES *
053900* UN ERROR (BUSINESS RULES: EMPTY-RESULT RULE).                  *
054000*****************************************************************
054100 1300-VALIDA-CANTIDAD.
054200*-----------------------------------------------------------------
054300     IF CALC-COUNT = ZERO
054400        GO TO 9800-RECHAZA-ARCHIVO
054500     END-IF
054600     .
054700 1300-VALIDA-CANTIDAD-EXIT.
054800     EXIT.
054900*****************************************************************
055000*                         2000-PROCESO                          *
055100* EJECUTA EL CALCULO DE METADATOS (UNIDAD 2) Y ACTUALIZA LAS     *
055200* TABLAS DE CONTROL (UNIDAD 3).                                  *
055300*****************************************************************
055400 2000-PROCESO.
055500*-----------------------------------------------------------------
055600     MOVE WS-CRYPTO-NAME-MIN TO CALC-SYMBOL
055700     CALL CT-CALL-CYS0100 USING CY-CALC-AREA
055800     PERFORM 3000-ACTUALIZA-METADATA THRU 3000-ACTUALIZA-METADATA-EXIT
055900     PERFORM 3100-ACTUALIZA-DIARIA THRU 3100-ACTUALIZA-DIARIA-EXIT
056000        VARYING CALC-IDX FROM 1 BY 1
056100        UNTIL CALC-IDX > CALC-COUNT
056200     PERFORM 3200-REESCRIBE-DIARIA THRU 3200-REESCRIBE-DIARIA-EXIT
056300     .
056400 2000-PROCESO-EXIT.
056500     EXIT.
056600*****************************************************************
056700*                 3000-ACTUALIZA-METADATA                       *
056800* GRABA EL RESUMEN DEL SIMBOLO EN CY-METADATA-TABLE Y EN         *
056900* CRMETSUM, POR EL NUMERO DE REGISTRO RELATIVO ASIGNADO EN LA    *
057000* LISTA PERMITIDA (VER CYWC0300).                                *
057100*****************************************************************
057200 3000-ACTUALIZA-METADATA.
057300*-----------------------------------------------------------------
057400     SET ALW0-IDX TO 1
057500     SEARCH ALW0-SIMBOLO
057600        WHEN ALW0-SIMBOLO (ALW0-IDX) = WS-CRYPTO-NAME-MIN
057700           CONTINUE
057800     END-SEARCH
057900     MOVE WS-CRYPTO-NAME-MIN     TO MTB0-NAME             (ALW0-IDX)
058000     MOVE CALC-OLDEST-PRICE      TO MTB0-OLDEST-PRICE      (ALW0-IDX)
058100     MOVE CALC-NEWEST-PRICE      TO MTB0-NEWEST-PRICE      (ALW0-IDX)
058200     MOVE CALC-MIN-PRICE         TO MTB0-MIN-PRICE         (ALW0-IDX)
058300     MOVE CALC-MAX-PRICE         TO MTB0-MAX-PRICE         (ALW0-IDX)
058400     MOVE CALC-NORMALIZED-RANGE  TO MTB0-NORMALIZED-RANGE  (ALW0-IDX)
058500     MOVE MTB0-NAME              (ALW0-IDX) TO MET0-CRYPTO-NAME
058600     MOVE MTB0-OLDEST-PRICE      (ALW0-IDX) TO MET0-OLDEST-PRICE
058700     MOVE MTB0-NEWEST-PRICE      (ALW0-IDX) TO MET0-NEWEST-PRICE
058800     MOVE MTB0-MIN-PRICE         (ALW0-IDX) TO MET0-MIN-PRICE
058900     MOVE MTB0-MAX-PRICE         (ALW0-IDX) TO MET0-MAX-PRICE
059000     MOVE MTB0-NORMALIZED-RANGE  (ALW0-IDX) TO MET0-NORMALIZED-RANGE
059100     SET CN-REC-NUM FROM ALW0-IDX
059200     REWRITE REG-CRMETSUM
059300        INVALID KEY
059400           WRITE REG-CRMETSUM
059500              INVALID KEY
059600                 DISPLAY 'CYB0010 ERROR ESCRITURA CRMETSUM CODIGO: '
059700                                                        WS-FS-CRMETSUM
059800                 MOVE 16 TO RETURN-CODE
059900                 STOP RUN
060000           END-WRITE
060100     END-REWRITE
060200     .
060300 3000-ACTUALIZA-METADATA-EXIT.
060400     EXIT.
060500*****************************************************************
060600*                 3100-ACTUALIZA-DIARIA                         *
060700* PARA CADA REGISTRO PARSEADO, DERIVA OBS-DATE (CYS0200) Y LO    *
060800* AGREGA A CY-DAILY-TABLE SI NO ES DUPLICADO POR FECHA+SIMBOLO+  *
060900* PRECIO (VER HISTORIA 09/06/2013 EN LA CABECERA DEL PROGRAMA).  *
061000*****************************************************************
061100 3100-ACTUALIZA-DIARIA.
061200*-----------------------------------------------------------------
061300     MOVE CALC-TIMESTAMP-MS (CALC-IDX) TO CVT0-TIMESTAMP-MS
061400     CALL CT-CALL-CYS0200 USING CY-CVT-AREA
061500     SET NO-ES-DUPLICADO TO TRUE
061600     PERFORM 3110-BUSCA-DUPLICADO THRU 3110-BUSCA-DUPLICADO-EXIT
061700        VARYING DTB0-IDX FROM 1 BY 1
061800        UNTIL DTB0-IDX > DTB0-CANT-CARGADAS
061900           OR ES-DUPLICADO
062000     IF NO-ES-DUPLICADO
062100        ADD 1 TO DTB0-CANT-CARGADAS
062200        MOVE CVT0-OBS-DATE          TO DTB0-OBS-DATE (DTB0-CANT-CARGADAS)
062300        MOVE WS-CRYPTO-NAME-MIN     TO DTB0-SYMBOL   (DTB0-CANT-CARGADAS)
062400        MOVE CALC-PRICE (CALC-IDX)  TO DTB0-PRICE    (DTB0-CANT-CARGADAS)
062500     END-IF
062600     .
062700 3100-ACTUALIZA-DIARIA-EXIT.
062800     EXIT.
062900*****************************************************************
063000*                 3110-BUSCA-DUPLICADO                          *
063100*****************************************************************
063200 3110-BUSCA-DUPLICADO.
063300*-----------------------------------------------------------------
063400     IF DTB0-OBS-DATE (DTB0-IDX) = CVT0-OBS-DATE
063500        AND DTB0-SYMBOL (DTB0-IDX) = WS-CRYPTO-NAME-MIN
063600        AND DTB0-PRICE (DTB0-IDX) = CALC-PRICE (CALC-IDX)
063700        SET ES-DUPLICADO TO TRUE
063800     END-IF
063900     .
064000 3110-BUSCA-DUPLICADO-EXIT.
064100     EXIT.
064200*****************************************************************
064300*                3200-REESCRIBE-DIARIA                          *
064400* REGRABA CRDAILY COMPLETO CON LAS OBSERVACIONES FUSIONADAS.     *
064500*****************************************************************
064600 3200-REESCRIBE-DIARIA.
064700*-----------------------------------------------------------------
064800     OPEN OUTPUT CRDAILY
064900     IF WS-FS-CRDAILY NOT = '00'
065000        DISPLAY 'CYB0010 ERROR REGRABACION CRDAILY CODIGO: '
065100                                                 WS-FS-CRDAILY
065200        MOVE 16 TO RETURN-CODE
065300        STOP RUN
065400     END-IF
065500     PERFORM 3210-ESCRIBE-UN-DIARIO THRU 3210-ESCRIBE-UN-DIARIO-EXIT
065600        VARYING DTB0-IDX FROM 1 BY 1
065700        UNTIL DTB0-IDX > DTB0-CANT-CARGADAS
065800     CLOSE CRDAILY
065900     .
066000 3200-REESCRIBE-DIARIA-EXIT.
066100     EXIT.
066200*****************************************************************
066300*               3210-ESCRIBE-UN-DIARIO                          *
066400*****************************************************************
066500 3210-ESCRIBE-UN-DIARIO.
066600*-----------------------------------------------------------------
066700     MOVE DTB0-OBS-DATE (DTB0-IDX) TO DIA0-OBS-DATE
066800     MOVE DTB0-SYMBOL   (DTB0-IDX) TO DIA0-SYMBOL
066900     MOVE DTB0-PRICE    (DTB0-IDX) TO DIA0-PRICE
067000     WRITE REG-CRDAILY
067100     .
067200 3210-ESCRIBE-UN-DIARIO-EXIT.
067300     EXIT.
067400*****************************************************************
067500*                  9000-FIN                                     *
067600*****************************************************************
067700 9000-FIN.
067800*-----------------------------------------------------------------
067900     CLOSE CRMETSUM
068000     DISPLAY 'CYB0010 FIN DE CORRIDA - REGISTROS CARGADOS: '
068100                                                     CALC-COUNT
068200     STOP RUN
068300     .
068400*****************************************************************
068500*               9800-RECHAZA-ARCHIVO                            *
068600* RECHAZO TOTAL DEL ARCHIVO (SIN COMMIT PARCIAL) POR CUALQUIERA  *
068700* DE LAS VALIDACIONES DE LA UNIDAD 1.                            *
068800*****************************************************************
068900 9800-RECHAZA-ARCHIVO.
069000*-----------------------------------------------------------------
069100     MOVE '20' TO RET0-COD-RET
069200     DISPLAY 'CYB0010 ARCHIVO RECHAZADO - NOMBRE: ' WS-NOMBRE-ARCHIVO
069300     MOVE 20 TO RETURN-CODE
069400     CLOSE CRMETSUM
069500     STOP RUN
069600     .
