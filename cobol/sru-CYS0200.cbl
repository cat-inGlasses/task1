000100*****************************************************************
000200* PROGRAM NAME:    CYS0200.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/03/1991 GFORRICH      VERSION INICIAL - CONVIERTE UN
000800*                          TIMESTAMP UNIX (MILISEGUNDOS) A UNA
000900*                          FECHA CALENDARIO CCYYMMDD, ZONA FIJA.
001000* 04/11/1998 MIBARRA       Y2K - REVISADA LA ARITMETICA DE
001100*                          BISIESTOS PARA EL AJUSTE DEL ANIO 2000.
001200*                          CONFIRMADO: LA REGLA DE SIGLO (100/400
001300*                          NO DIVIDE) YA ESTABA CONTEMPLADA.
001400* 19/07/2002 GFORRICH      SE DOCUMENTA EL OFFSET FIJO DE ZONA
001500*                          HORARIA USADO PARA LA MESA DE CRIPTO.
001600*                          NO EXISTE EN COBOL UNA CONSULTA DE
001700*                          ZONA HORARIA DEL SISTEMA, POR LO QUE
001800*                          SE FIJA UN UNICO OFFSET, DOCUMENTADO
001900*                          A CONTINUACION, EN VEZ DE ASUMIR UTC.
002000* 30/03/2009 MIBARRA       CORREGIDO CALCULO CUANDO EL RESIDUO
002100*                          DE MILISEGUNDOS DABA NEGATIVO.
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  CYS0200.
002900 AUTHOR. GUILLERMO FORRICH.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. MARZO 1991.
003200 DATE-COMPILED. MARZO 1991.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400*****************************************************************
004500*                                                               *
004600*                      D A T A   D I V I S I O N                *
004700*                                                               *
004800*****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005020 77  WS-SCRATCH-EDICION                 PIC X(10) VALUE SPACES.
005100*****************************************************************
005200*          OFFSET FIJO DE ZONA HORARIA - MESA DE CRIPTO         *
005300*          (UTC-05:00, EN MILISEGUNDOS. VER HISTORIA 19/07/2002)*
005400*****************************************************************
005500 01  WC-CONSTANTES.
005600     05 WC-MS-POR-DIA                   PIC S9(09)       COMP-3
005700                                         VALUE 86400000.
005800     05 WC-MS-OFFSET-ZONA               PIC S9(09)       COMP-3
005900                                         VALUE -18000000.
006000     05 WC-ANIO-EPOCA                   PIC 9(04) COMP VALUE 1970.
006020     05 FILLER                          PIC X(04).
006050
006060*****************************************************************
006070*     AREA DE LIMPIEZA DE 1000-INICIO. SE DEFINE COMO GRUPO Y     *
006080*     SE REDEFINE COMO CADENA DE BYTES PARA PONER EN CERO DE UN   *
006090*     SOLO MOVE, AL ESTILO DE LAS RUTINAS DE CALCULO DE ESTA      *
006095*     MESA (VER SRU-CYS0100).                                    *
006098*****************************************************************
006099 01  WS-LIMPIA-TRABAJO.
006100     05 WS-LIMPIA-DIAS-REST             PIC S9(09)       COMP.
006110     05 WS-LIMPIA-MES                   PIC 9(02)        COMP.
006120     05 WS-LIMPIA-DIA                   PIC 9(02)        COMP.
006130 01  WS-LIMPIA-BYTES REDEFINES WS-LIMPIA-TRABAJO
006140                                        PIC X(08).
006150
006200 01  WS-VARIABLES.
006300     05 WS-MS-LOCAL                     PIC S9(18)       COMP-3.
006400     05 WS-DIAS-DESDE-EPOCA             PIC S9(09)       COMP.
006500     05 WS-RESIDUO-MS                   PIC S9(18)       COMP-3.
006600     05 WS-DIAS-RESTANTES               PIC S9(09)       COMP.
006700     05 WS-ANIO                         PIC 9(04)        COMP.
006800     05 WS-MES                          PIC 9(02)        COMP.
006900     05 WS-DIA                          PIC 9(02)        COMP.
007000     05 WS-DIAS-ANIO                    PIC S9(05)       COMP.
007100     05 WS-COCIENTE                     PIC S9(09)       COMP.
007200     05 WS-RESTO-CUATRO                 PIC S9(05)       COMP.
007300     05 WS-RESTO-CIEN                   PIC S9(05)       COMP.
007400     05 WS-RESTO-CUATROCIENTOS          PIC S9(05)       COMP.
007500     05 WS-IND-MES                      PIC S9(04)       COMP.
007600     05 WS-BANDERA-BISIESTO             PIC X(01) VALUE 'N'.
007700        88 ES-BISIESTO                        VALUE 'S'.
007800        88 NO-ES-BISIESTO                     VALUE 'N'.
007810     05 FILLER                          PIC X(04).
007820
007830*****************************************************************
007840*     AREA DE VALIDACION DE SIGLO. QUEDO DE LA REVISION Y2K DE   *
007850*     1998 (VER BITACORA DE CAMBIOS). SE ARMA WS-ANIO EN UN      *
007860*     CAMPO DISPLAY Y SE REDEFINE PARA AISLAR EL SIGLO Y LOS     *
007870*     DOS DIGITOS DEL ANIO DENTRO DEL SIGLO.                     *
007880*****************************************************************
007890 01  WS-ANIO-DISPLAY                    PIC 9(04).
007900 01  WS-ANIO-DISPLAY-R REDEFINES WS-ANIO-DISPLAY.
007910     05 WS-ANIO-SIGLO                   PIC 9(02).
007920     05 WS-ANIO-DECENA                  PIC 9(02).
007930
007940
008000*****************************************************************
008100*     TABLA DE DIAS POR MES (ANIO NO BISIESTO). FEBRERO SE       *
008200*     AJUSTA EN TIEMPO DE EJECUCION EN 2300-AJUSTA-FEBRERO.     *
008300*     REDEFINICION CLASICA DE UNA CADENA DE CONSTANTES COMO     *
008400*     TABLA, AL ESTILO DE LAS DEMAS TABLAS DE ESTA INSTALACION. *
008500*****************************************************************
008600 01  WC-TABLA-MESES-INIC.
008700     05 FILLER                          PIC 9(02) VALUE 31.
008800     05 FILLER                          PIC 9(02) VALUE 28.
008900     05 FILLER                          PIC 9(02) VALUE 31.
009000     05 FILLER                          PIC 9(02) VALUE 30.
009100     05 FILLER                          PIC 9(02) VALUE 31.
009200     05 FILLER                          PIC 9(02) VALUE 30.
009300     05 FILLER                          PIC 9(02) VALUE 31.
009400     05 FILLER                          PIC 9(02) VALUE 31.
009500     05 FILLER                          PIC 9(02) VALUE 30.
009600     05 FILLER                          PIC 9(02) VALUE 31.
009700     05 FILLER                          PIC 9(02) VALUE 30.
009800     05 FILLER                          PIC 9(02) VALUE 31.
009900 01  WC-TABLA-MESES REDEFINES WC-TABLA-MESES-INIC.
010000     05 WC-DIAS-EN-MES OCCURS 12 TIMES
010100                        INDEXED BY WC-IDX-MES
010200                        PIC 9(02).
010300 
010400 LINKAGE SECTION.
010500     COPY CYLK0200.
010600 
010700*****************************************************************
010800*                                                               *
010900*              P R O C E D U R E   D I V I S I O N              *
011000*                                                               *
011100*****************************************************************
011200 PROCEDURE DIVISION USING CY-CVT-AREA.
011300*****************************************************************
011400*                        0000-MAINLINE                          *
011500*****************************************************************
011600 0000-MAINLINE.
011700*-----------------------------------------------------------------
011800     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
011900     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
012000     PERFORM 3000-FIN
012100     .
012200*****************************************************************
012300*                          1000-INICIO                          *
012400*****************************************************************
012500 1000-INICIO.
012600*-----------------------------------------------------------------
012650     MOVE ZERO TO WS-LIMPIA-BYTES
012700     MOVE ZERO TO WS-DIAS-DESDE-EPOCA WS-RESIDUO-MS
012800     MOVE WC-ANIO-EPOCA TO WS-ANIO
012900     .
013000 1000-INICIO-EXIT.
013100     EXIT.
013200*****************************************************************
013300*                         2000-PROCESO                          *
013400*****************************************************************
013500 2000-PROCESO.
013600*-----------------------------------------------------------------
013700     COMPUTE WS-MS-LOCAL = CVT0-TIMESTAMP-MS + WC-MS-OFFSET-ZONA
013800     DIVIDE WS-MS-LOCAL BY WC-MS-POR-DIA
013900                       GIVING WS-DIAS-DESDE-EPOCA
014000                       REMAINDER WS-RESIDUO-MS
014100     MOVE WS-DIAS-DESDE-EPOCA TO WS-DIAS-RESTANTES
014200     PERFORM 2100-DETERMINA-BISIESTO THRU 2100-DETERMINA-BISIESTO-EXIT
014300     PERFORM 2200-DESCUENTA-UN-ANIO THRU 2200-DESCUENTA-UN-ANIO-EXIT
014400        UNTIL WS-DIAS-RESTANTES < WS-DIAS-ANIO
014500     PERFORM 2300-AJUSTA-FEBRERO THRU 2300-AJUSTA-FEBRERO-EXIT
014600     MOVE 1 TO WS-MES
014700     SET WC-IDX-MES TO 1
014800     PERFORM 2400-DESCUENTA-UN-MES THRU 2400-DESCUENTA-UN-MES-EXIT
014900        UNTIL WS-DIAS-RESTANTES < WC-DIAS-EN-MES (WC-IDX-MES)
015000     COMPUTE WS-DIA = WS-DIAS-RESTANTES + 1
015100     COMPUTE CVT0-OBS-DATE = (WS-ANIO * 10000) + (WS-MES * 100)
015200                             + WS-DIA
015250     PERFORM 2500-VALIDA-SIGLO THRU 2500-VALIDA-SIGLO-EXIT
015300     .
015400 2000-PROCESO-EXIT.
015500     EXIT.
015600*****************************************************************
015700*                    2100-DETERMINA-BISIESTO                    *
015800* DETERMINA SI WS-ANIO ES BISIESTO POR LA REGLA GREGORIANA,      *
015900* SIN USAR FUNCIONES INTRINSECAS (DIVIDE ... REMAINDER).         *
016000*****************************************************************
016100 2100-DETERMINA-BISIESTO.
016200*-----------------------------------------------------------------
016300     DIVIDE WS-ANIO BY 4   GIVING WS-COCIENTE
016400                           REMAINDER WS-RESTO-CUATRO
016500     DIVIDE WS-ANIO BY 100 GIVING WS-COCIENTE
016600                           REMAINDER WS-RESTO-CIEN
016700     DIVIDE WS-ANIO BY 400 GIVING WS-COCIENTE
016800                           REMAINDER WS-RESTO-CUATROCIENTOS
016900     IF (WS-RESTO-CUATRO = ZERO AND WS-RESTO-CIEN NOT = ZERO)
017000        OR WS-RESTO-CUATROCIENTOS = ZERO
017100        SET ES-BISIESTO TO TRUE
017200        MOVE 366 TO WS-DIAS-ANIO
017300     ELSE
017400        SET NO-ES-BISIESTO TO TRUE
017500        MOVE 365 TO WS-DIAS-ANIO
017600     END-IF
017700     .
017800 2100-DETERMINA-BISIESTO-EXIT.
017900     EXIT.
018000*****************************************************************
018100*                   2200-DESCUENTA-UN-ANIO                      *
018200*****************************************************************
018300 2200-DESCUENTA-UN-ANIO.
018400*-----------------------------------------------------------------
018500     SUBTRACT WS-DIAS-ANIO FROM WS-DIAS-RESTANTES
018600     ADD 1 TO WS-ANIO
018700     PERFORM 2100-DETERMINA-BISIESTO THRU 2100-DETERMINA-BISIESTO-EXIT
018800     .
018900 2200-DESCUENTA-UN-ANIO-EXIT.
019000     EXIT.
019100*****************************************************************
019200*                   2300-AJUSTA-FEBRERO                         *
019300*****************************************************************
019400 2300-AJUSTA-FEBRERO.
019500*-----------------------------------------------------------------
019600     IF ES-BISIESTO
019700        MOVE 29 TO WC-DIAS-EN-MES (2)
019800     ELSE
019900        MOVE 28 TO WC-DIAS-EN-MES (2)
020000     END-IF
020100     .
020200 2300-AJUSTA-FEBRERO-EXIT.
020300     EXIT.
020400*****************************************************************
020500*                   2400-DESCUENTA-UN-MES                       *
020600*****************************************************************
020700 2400-DESCUENTA-UN-MES.
020800*-----------------------------------------------------------------
020900     SUBTRACT WC-DIAS-EN-MES (WC-IDX-MES) FROM WS-DIAS-RESTANTES
021000     SET WC-IDX-MES UP BY 1
021100     ADD 1 TO WS-MES
021200     .
021300 2400-DESCUENTA-UN-MES-EXIT.
021400     EXIT.
021410*****************************************************************
021420*                    2500-VALIDA-SIGLO                          *
021430* AVISO DE AUDITORIA POR SIGLO FUERA DE RANGO ESPERADO (19-20).  *
021440* NO RECHAZA EL CALCULO, SOLO DEJA CONSTANCIA EN EL LISTADO DE   *
021450* CONSOLA PARA REVISION DEL OPERADOR (ORIGEN: REVISION Y2K).     *
021460*****************************************************************
021470 2500-VALIDA-SIGLO.
021480*-----------------------------------------------------------------
021490     MOVE WS-ANIO TO WS-ANIO-DISPLAY
021500     IF WS-ANIO-SIGLO < 19 OR WS-ANIO-SIGLO > 20
021510        DISPLAY 'CYS0200 AVISO - SIGLO FUERA DE RANGO EN FECHA '
021520                CVT0-OBS-DATE
021530     END-IF
021540     .
021550 2500-VALIDA-SIGLO-EXIT.
021560     EXIT.
021570*****************************************************************
021600*                           3000-FIN                            *
021700*****************************************************************
021800 3000-FIN.
021900*-----------------------------------------------------------------
022000     GOBACK
022100     .
