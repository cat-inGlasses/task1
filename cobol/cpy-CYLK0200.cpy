000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYLK0200.                                 *
000400*                                                               *
000500* DESCRIPCION:  AREA DE ENLACE ENTRE CYB0010 Y LA RUTINA DE     *
000600*               CONVERSION DE FECHA CYS0200. EL LLAMADOR CARGA  *
000700*               CVT0-TIMESTAMP-MS ANTES DEL CALL; CYS0200        *
000800*               DEVUELVE CVT0-OBS-DATE (CCYYMMDD, ZONA FIJA).   *
000900*                                                                *
001000* --------------------------------------------------------------*
001100*           PREFIJO  : CVT0.                                    *
001200*                                                                *
001300* HISTORIA:                                                     *
001400* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001500*****************************************************************
001600 01  CY-CVT-AREA.
001700     05 CVT0-TIMESTAMP-MS               PIC S9(15)       COMP-3.
001800     05 CVT0-OBS-DATE                   PIC 9(08).
001850     05 FILLER                          PIC X(04).
