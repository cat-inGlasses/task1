000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYLK0100.                                 *
000400*                                                               *
000500* DESCRIPCION:  AREA DE ENLACE ENTRE CYB0010 Y LA RUTINA DE     *
000600*               CALCULO DE METADATOS CYS0100. EL LLAMADOR       *
000700*               CARGA CALC-SYMBOL/CALC-COUNT/CALC-PRECIO-TABLE  *
000800*               ANTES DEL CALL; CYS0100 DEVUELVE CALC-RESULT.   *
000900*                                                                *
001000* --------------------------------------------------------------*
001100*           PREFIJO  : CALC.                                    *
001200*                                                                *
001300* HISTORIA:                                                     *
001400* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001500*****************************************************************
001600 01  CY-CALC-AREA.
001700     05 CALC-SYMBOL                     PIC X(10).
001800     05 CALC-COUNT                      PIC S9(04)       COMP.
001900     05 CALC-RESULT.
002000        10 CALC-OLDEST-PRICE            PIC S9(09)V9(06) COMP-3.
002100        10 CALC-NEWEST-PRICE            PIC S9(09)V9(06) COMP-3.
002200        10 CALC-MIN-PRICE               PIC S9(09)V9(06) COMP-3.
002300        10 CALC-MAX-PRICE               PIC S9(09)V9(06) COMP-3.
002400        10 CALC-NORMALIZED-RANGE        PIC S9(04)V9(06) COMP-3.
002450        10 FILLER                       PIC X(04).
002500     05 CALC-PRECIO-TABLE OCCURS 2000 TIMES
002600                          INDEXED BY CALC-IDX CALC-IDX2.
002700        10 CALC-TIMESTAMP-MS            PIC S9(15)       COMP-3.
002800        10 CALC-PRICE                   PIC S9(09)V9(06) COMP-3.
002850     05 FILLER                          PIC X(04).
