000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYECQRY0.                                 *
000400*                                                               *
000500* DESCRIPCION:  TARJETA DE CONTROL DE CONSULTA PARA CYB0020.    *
000600*               UNA SOLA TARJETA POR CORRIDA, SELECCIONA UNA    *
000700*               DE LAS TRES CONSULTAS DEFINIDAS.                *
000800*                                                                *
000900* --------------------------------------------------------------*
001000*           LONGITUD : 022 POSICIONES.                          *
001100*           PREFIJO  : QRY0.                                    *
001200*                                                                *
001300* HISTORIA:                                                     *
001400* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001500*****************************************************************
001600 05  CYECQRY0.
001700     10 QRY0-TIPO-CONSULTA               PIC X(01).
001800        88 QRY0-88-ORDENADA                    VALUE 'L'.
001900        88 QRY0-88-DIA                         VALUE 'D'.
002000        88 QRY0-88-SIMBOLO                     VALUE 'S'.
002100     10 QRY0-SIMBOLO                     PIC X(10).
002200     10 QRY0-FECHA                       PIC 9(08).
002300     10 QRY0-FECHA-R REDEFINES QRY0-FECHA.
002400        15 QRY0-FECHA-CCYY               PIC 9(04).
002500        15 QRY0-FECHA-MM                 PIC 9(02).
002600        15 QRY0-FECHA-DD                 PIC 9(02).
002700     10 FILLER                           PIC X(03).
