000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYRC0020.                                 *
000400*                                                               *
000500* DESCRIPCION:  RESUMEN DE METADATOS DE UNA CRIPTOMONEDA -      *
000600*               UN REGISTRO POR SIMBOLO, PRODUCTO DE LA RUTINA  *
000700*               DE CALCULO CYS0100. SIRVE DE REGISTRO PARA EL   *
000800*               ARCHIVO RELATIVO CRMETSUM Y DE ENTRADA/SALIDA   *
000900*               PARA LAS CONSULTAS DE CYB0020.                  *
001000*                                                                *
001100* --------------------------------------------------------------*
001200*           LONGITUD : 052 POSICIONES.                          *
001300*           PREFIJO  : MET0.                                    *
001400*                                                                *
001500* HISTORIA:                                                     *
001600* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001700* 04/11/1998 MIBARRA       AGREGADO CAMPO DE RANGO NORMALIZADO   *
001800*                          (ANTES SE CALCULABA SOLO EN MEMORIA). *
001900*****************************************************************
002000 05  CYRC0020.
002100     10 MET0-CRYPTO-NAME                PIC X(10).
002200     10 MET0-OLDEST-PRICE               PIC S9(09)V9(06) COMP-3.
002300     10 MET0-NEWEST-PRICE               PIC S9(09)V9(06) COMP-3.
002400     10 MET0-MIN-PRICE                  PIC S9(09)V9(06) COMP-3.
002500     10 MET0-MAX-PRICE                  PIC S9(09)V9(06) COMP-3.
002600     10 MET0-NORMALIZED-RANGE           PIC S9(04)V9(06) COMP-3.
002700     10 FILLER                          PIC X(04).
