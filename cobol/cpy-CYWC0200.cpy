000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYWC0200.                                 *
000400*                                                               *
000500* DESCRIPCION:  IMAGEN EN MEMORIA DEL ARCHIVO DE CONTROL        *
000600*               CRDAILY (AGRUPACION POR FECHA + SIMBOLO). SE    *
000700*               CARGA COMPLETA AL INICIO DE CADA CORRIDA DE     *
000800*               CYB0010 (PARA AGREGAR) Y DE CYB0020 (PARA LA    *
000900*               CONSULTA POR DIA, PARRAFO 2200). DIMENSIONADA   *
001000*               AL VOLUMEN DIARIO ESPERADO DE LA MESA.          *
001100*                                                                *
001200* --------------------------------------------------------------*
001300*           PREFIJO  : DTB0.                                    *
001400*                                                                *
001500* HISTORIA:                                                     *
001600* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001700* 04/11/1998 MIBARRA       Y2K - DIA0-OBS-DATE YA ERA CCYYMMDD,  *
001800*                          SIN CAMBIOS NECESARIOS.               *
001900*****************************************************************
002000 05  CY-DAILY-TABLE.
002100     10 DTB0-CANT-CARGADAS              PIC S9(04)       COMP
002200                                         VALUE ZERO.
002300     10 DTB0-ENTRADA OCCURS 500 TIMES
002400                      INDEXED BY DTB0-IDX.
002500        15 DTB0-OBS-DATE                PIC 9(08).
002600        15 DTB0-SYMBOL                  PIC X(10).
002700        15 DTB0-PRICE                   PIC S9(09)V9(06) COMP-3.
002800        15 FILLER                       PIC X(04).
