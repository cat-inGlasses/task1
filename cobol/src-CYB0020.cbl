000100*****************************************************************
000200* PROGRAM NAME:    CYB0020.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/03/1991 GFORRICH      VERSION INICIAL - TRES CONSULTAS DE
000800*                          LA MESA DE CRIPTO SOBRE CRMETSUM Y
000900*                          CRDAILY: LISTADO ORDENADO, MAYOR RANGO
001000*                          NORMALIZADO DE UN DIA, Y METADATOS DE
001100*                          UN SIMBOLO. UNA TARJETA POR CORRIDA.
001200* 04/11/1998 MIBARRA       Y2K - LAS FECHAS DE CRDAILY YA VENIAN
001300*                          CCYYMMDD DESDE EL ORIGEN, SIN CAMBIOS.
001400* 11/05/2006 GFORRICH      SE AGREGA LA CONSULTA POR DIA (OPCION
001500*                          'D') A PEDIDO DE LA MESA DE RIESGO.
001600* 22/01/2015 MIBARRA       SE ACLARA QUE EL ORDENAMIENTO ES
001700*                          ESTABLE; NO IMPORTA EL CRITERIO DE
001800*                          DESEMPATE ENTRE SIMBOLOS CON IGUAL
001900*                          RANGO NORMALIZADO.
002000*****************************************************************
002100*                                                               *
002200*          I D E N T I F I C A T I O N  D I V I S I O N         *
002300*                                                               *
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  CYB0020.
002700 AUTHOR. GUILLERMO FORRICH.
002800 INSTALLATION. IBM Z/OS.
002900 DATE-WRITTEN. MARZO 1991.
003000 DATE-COMPILED. MARZO 1991.
003100 SECURITY. CONFIDENTIAL.
003200*****************************************************************
003300*                                                               *
003400*             E N V I R O N M E N T   D I V I S I O N           *
003500*                                                               *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CY-QPARM    ASSIGN       TO CYQPARM
004400                        FILE STATUS  IS WS-FS-QPARM.
004500     SELECT CRMETSUM    ASSIGN       TO CRMETSUM
004600                        ORGANIZATION IS RELATIVE
004700                        ACCESS MODE  IS RANDOM
004800                        RELATIVE KEY IS CN-REC-NUM
004900                        FILE STATUS  IS WS-FS-CRMETSUM.
005000     SELECT CRDAILY     ASSIGN       TO CRDAILY
005100                        FILE STATUS  IS WS-FS-CRDAILY.
005200*****************************************************************
005300*                                                               *
005400*                      D A T A   D I V I S I O N                *
005500*                                                               *
005600*****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CY-QPARM
006000     RECORDING MODE IS F
006100     RECORD CONTAINS 22 CHARACTERS.
006200 01  REG-QPARM.
006300     COPY CYECQRY0.
006400 
006500 FD  CRMETSUM
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 52 CHARACTERS.
006800 01  REG-CRMETSUM.
006900     COPY CYRC0020.
007000 
007100 FD  CRDAILY
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 30 CHARACTERS.
007400 01  REG-CRDAILY.
007500     COPY CYRC0030.
007600 
007700 WORKING-STORAGE SECTION.
007720 77  WS-SCRATCH-EDICION                 PIC X(10) VALUE SPACES.
007800 01  CT-CONSTANTES.
007900     05 CT-LIT-TITULO-ORDENADA          PIC X(40)
008000        VALUE 'LISTADO ORDENADO POR RANGO NORMALIZADO'.
008100     05 CT-LIT-TITULO-DIA               PIC X(40)
008200        VALUE 'MAYOR RANGO NORMALIZADO DE UN DIA'.
008300     05 CT-LIT-TITULO-SIMBOLO           PIC X(40)
008400        VALUE 'METADATOS DE UN SIMBOLO'.
008500     05 CT-LIT-MAYUSCULAS               PIC X(26)
008600        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008700     05 CT-LIT-MINUSCULAS               PIC X(26)
008800        VALUE 'abcdefghijklmnopqrstuvwxyz'.
008850     05 FILLER                          PIC X(04).
008900
009000 01  CN-CONTADORES.
009100     05 CN-REC-NUM                      PIC 9(04)        COMP.
009200     05 CN-CANT-METADATA                PIC S9(04)       COMP.
009300     05 CN-IDX-EXTERNO                  PIC S9(04)       COMP.
009400     05 CN-IDX-INTERNO                  PIC S9(04)       COMP.
009450     05 FILLER                          PIC X(04).
009500
009600 01  SW-SWITCHES.
009700     05 SW-CONSULTA-VALIDA              PIC X(01) VALUE 'N'.
009800        88 CONSULTA-ES-VALIDA                VALUE 'S'.
009900        88 CONSULTA-NO-ES-VALIDA             VALUE 'N'.
010000     05 SW-CAMBIO-BANDERA               PIC X(01) VALUE 'N'.
010100        88 HUBO-CAMBIO                       VALUE 'S'.
010200        88 NO-HUBO-CAMBIO                    VALUE 'N'.
010300     05 SW-SIMBOLO-ENCONTRADO           PIC X(01) VALUE 'N'.
010400        88 SIMBOLO-FUE-ENCONTRADO            VALUE 'S'.
010500        88 SIMBOLO-NO-FUE-ENCONTRADO         VALUE 'N'.
010600     05 SW-HAY-GANADOR                  PIC X(01) VALUE 'N'.
010700        88 HAY-GANADOR-DEL-DIA               VALUE 'S'.
010800        88 NO-HAY-GANADOR-DEL-DIA            VALUE 'N'.
010850     05 FILLER                          PIC X(04).
010900
011000 01  WS-STATUS-ARCHIVOS.
011100     05 WS-FS-QPARM                     PIC X(02) VALUE SPACE.
011200     05 WS-FS-CRMETSUM                  PIC X(02) VALUE SPACE.
011300     05 WS-FS-CRDAILY                   PIC X(02) VALUE SPACE.
011350     05 FILLER                          PIC X(02).
011400
011500*****************************************************************
011600*     AREA DE INTERCAMBIO PARA EL SWAP DE DOS ENTRADAS DE LA     *
011700*     TABLA DE METADATOS DURANTE EL ORDENAMIENTO POR BURBUJA.    *
011800*     REDEFINE COMO CADENA DE BYTES PARA COPIAR EL REGISTRO      *
011900*     COMPLETO DE UN SOLO MOVE, AL ESTILO DE LAS RUTINAS DE      *
012000*     CALCULO DE ESTA MESA (VER SRU-CYS0100).                    *
012100*****************************************************************
012200 01  WS-SWAP-METADATA.
012300     05 WS-SWAP-NAME                    PIC X(10).
012400     05 WS-SWAP-OLDEST-PRICE            PIC S9(09)V9(06) COMP-3.
012500     05 WS-SWAP-NEWEST-PRICE            PIC S9(09)V9(06) COMP-3.
012600     05 WS-SWAP-MIN-PRICE               PIC S9(09)V9(06) COMP-3.
012700     05 WS-SWAP-MAX-PRICE               PIC S9(09)V9(06) COMP-3.
012800     05 WS-SWAP-NORMALIZED-RANGE        PIC S9(04)V9(06) COMP-3.
012850     05 FILLER                          PIC X(04).
012900 01  WS-SWAP-BYTES REDEFINES WS-SWAP-METADATA
013000                                        PIC X(52).
013100 
013200*****************************************************************
013300*     AREAS DE TRABAJO PARA LA CONSULTA POR DIA: RECALCULA        *
013400*     MINIMO/MAXIMO DE PRECIO DENTRO DE LOS REGISTROS DEL DIA    *
013500*     PEDIDO, POR SIMBOLO, Y LLEVA EL GANADOR PROVISORIO.        *
013600*****************************************************************
013700 01  WS-DIA-TRABAJO.
013800     05 WS-DIA-MIN-PRICE                PIC S9(09)V9(06) COMP-3.
013900     05 WS-DIA-MAX-PRICE                PIC S9(09)V9(06) COMP-3.
014000     05 WS-DIA-RANGO                    PIC S9(04)V9(06) COMP-3.
014050     05 WS-DIA-CANT-VISTAS              PIC S9(04)       COMP.
014100     05 WS-DIA-SIMBOLO-ACTUAL           PIC X(10).
014150     05 FILLER                          PIC X(02).
014200 01  WS-DIA-BYTES REDEFINES WS-DIA-TRABAJO
014300                                        PIC X(36).
014400
014500 01  WS-GANADOR-DIA.
014600     05 WS-GAN-SIMBOLO                  PIC X(10).
014700     05 WS-GAN-RANGO                    PIC S9(04)V9(06) COMP-3.
014750     05 FILLER                          PIC X(02).
014800 01  WS-GANADOR-BYTES REDEFINES WS-GANADOR-DIA
014900                                        PIC X(18).
015000 
015100 01  WS-SIMBOLO-CONSULTA-MIN            PIC X(10).
015200 
015300 01  WS-TABLAS-CONTROL.
015400     COPY CYWC0300.
015500     COPY CYWC0100.
015600     COPY CYWC0200.
015700 
015800 01  WS-RETORNO.
015900     COPY CYECRET0.
016000 
016100*****************************************************************
016200*                                                               *
016300*              P R O C E D U R E   D I V I S I O N              *
016400*                                                               *
016500*****************************************************************
016600 PROCEDURE DIVISION.
016700*****************************************************************
016800*                        0000-MAINLINE                          *
016900*****************************************************************
017000 0000-MAINLINE.
017100*-----------------------------------------------------------------
017200     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
017300     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
017400     PERFORM 9000-FIN
017500     .
017600*****************************************************************
017700*                          1000-INICIO                          *
017800* ABRE ARCHIVOS, LEE LA TARJETA DE CONSULTA Y CARGA LAS TABLAS   *
017900* DE CONTROL EN MEMORIA (CRMETSUM Y CRDAILY).                    *
018000*****************************************************************
018100 1000-INICIO.
018200*-----------------------------------------------------------------
018300     MOVE 'CYB0020' TO RET0-PROGRAMA
018400     MOVE '00'       TO RET0-COD-RET
018450     MOVE ZERO TO CN-CANT-METADATA
018500     MOVE ZERO TO MTB0-CANT-CARGADAS
018600     MOVE ZERO TO DTB0-CANT-CARGADAS
018700     OPEN INPUT CY-QPARM
018800     IF WS-FS-QPARM NOT = '00'
018900        DISPLAY 'CYB0020 ERROR APERTURA CY-QPARM CODIGO: '
019000                                                 WS-FS-QPARM
019100        MOVE 16 TO RETURN-CODE
019200        STOP RUN
019300     END-IF
019400     READ CY-QPARM INTO REG-QPARM
019500        AT END MOVE SPACES TO QRY0-TIPO-CONSULTA
019600     END-READ
019700     CLOSE CY-QPARM
019800     PERFORM 1100-VALIDA-CONSULTA THRU 1100-VALIDA-CONSULTA-EXIT
019900     IF CONSULTA-NO-ES-VALIDA
020000        DISPLAY 'CYB0020 TIPO DE CONSULTA INVALIDO: '
020100                                            QRY0-TIPO-CONSULTA
020200        MOVE 20 TO RETURN-CODE
020300        STOP RUN
020400     END-IF
020500     PERFORM 1200-CARGA-METADATA THRU 1200-CARGA-METADATA-EXIT
020600     PERFORM 1300-CARGA-DIARIA THRU 1300-CARGA-DIARIA-EXIT
020700     .
020800 1000-INICIO-EXIT.
020900     EXIT.
021000*****************************************************************
021100*                   1100-VALIDA-CONSULTA                        *
021200* SOLO SE ADMITEN LOS TRES TIPOS DE CONSULTA DEFINIDOS POR       *
021300* 88-LEVEL EN CYECQRY0 (BUSINESS RULES: SINGLE QUERY VALIDATION).*
021400*****************************************************************
021500 1100-VALIDA-CONSULTA.
021600*-----------------------------------------------------------------
021700     SET CONSULTA-NO-ES-VALIDA TO TRUE
021800     IF QRY0-88-ORDENADA OR QRY0-88-DIA OR QRY0-88-SIMBOLO
021900        SET CONSULTA-ES-VALIDA TO TRUE
022000     END-IF
022100     .
022200 1100-VALIDA-CONSULTA-EXIT.
022300     EXIT.
022400*****************************************************************
022500*                  1200-CARGA-METADATA                          *
022600*****************************************************************
022700 1200-CARGA-METADATA.
022800*-----------------------------------------------------------------
022900     OPEN INPUT CRMETSUM
023000     IF WS-FS-CRMETSUM NOT = '00'
023100        DISPLAY 'CYB0020 ERROR APERTURA CRMETSUM CODIGO: '
023200                                                 WS-FS-CRMETSUM
023300        MOVE 16 TO RETURN-CODE
023400        STOP RUN
023500     END-IF
023600     PERFORM 1210-LEER-UNA-METADATA THRU 1210-LEER-UNA-METADATA-EXIT
023700        VARYING CN-REC-NUM FROM 1 BY 1
023800        UNTIL CN-REC-NUM > 5
023900     MOVE 5 TO MTB0-CANT-CARGADAS
024000     CLOSE CRMETSUM
024100     DISPLAY 'CYB0020 SIMBOLOS CON METADATOS DISPONIBLES: '
024200                                                CN-CANT-METADATA
024300     .
024400 1200-CARGA-METADATA-EXIT.
024500     EXIT.
024600*****************************************************************
024700*                1210-LEER-UNA-METADATA                         *
024800* LAS 5 POSICIONES DE LA TABLA CORRESPONDEN 1 A 1 CON LA LISTA   *
024900* PERMITIDA; UN SIMBOLO AUN NO CARGADO EN CRMETSUM QUEDA CON     *
025000* MTB0-NAME EN BLANCO Y SE OMITE MAS ADELANTE EN LOS LISTADOS.   *
025100*****************************************************************
025200 1210-LEER-UNA-METADATA.
025300*-----------------------------------------------------------------
025400     MOVE SPACES TO MTB0-NAME (CN-REC-NUM)
025500     READ CRMETSUM
025600        INVALID KEY CONTINUE
025700        NOT INVALID KEY
025800           ADD 1 TO CN-CANT-METADATA
025900           MOVE MET0-CRYPTO-NAME       TO MTB0-NAME             (CN-REC-NUM)
026000           MOVE MET0-OLDEST-PRICE      TO MTB0-OLDEST-PRICE      (CN-REC-NUM)
026100           MOVE MET0-NEWEST-PRICE      TO MTB0-NEWEST-PRICE      (CN-REC-NUM)
026200           MOVE MET0-MIN-PRICE         TO MTB0-MIN-PRICE         (CN-REC-NUM)
026300           MOVE MET0-MAX-PRICE         TO MTB0-MAX-PRICE         (CN-REC-NUM)
026400           MOVE MET0-NORMALIZED-RANGE  TO MTB0-NORMALIZED-RANGE  (CN-REC-NUM)
026500     END-READ
026600     .
026700 1210-LEER-UNA-METADATA-EXIT.
026800     EXIT.
026900*****************************************************************
027000*                   1300-CARGA-DIARIA                           *
027100*****************************************************************
027200 1300-CARGA-DIARIA.
027300*-----------------------------------------------------------------
027400     OPEN INPUT CRDAILY
027500     IF WS-FS-CRDAILY NOT = '00'
027600        DISPLAY 'CYB0020 ERROR APERTURA CRDAILY CODIGO: '
027700                                                 WS-FS-CRDAILY
027800        MOVE 16 TO RETURN-CODE
027900        STOP RUN
028000     END-IF
028100     PERFORM 1310-LEER-UN-DIARIO THRU 1310-LEER-UN-DIARIO-EXIT
028200        UNTIL WS-FS-CRDAILY = '10'
028300     CLOSE CRDAILY
028400     .
028500 1300-CARGA-DIARIA-EXIT.
028600     EXIT.
028700*****************************************************************
028800*                 1310-LEER-UN-DIARIO                           *
028900*****************************************************************
029000 1310-LEER-UN-DIARIO.
029100*-----------------------------------------------------------------
029200     READ CRDAILY
029300        AT END CONTINUE
029400        NOT AT END
029500           ADD 1 TO DTB0-CANT-CARGADAS
029600           MOVE DIA0-OBS-DATE TO DTB0-OBS-DATE (DTB0-CANT-CARGADAS)
029700           MOVE DIA0-SYMBOL   TO DTB0-SYMBOL   (DTB0-CANT-CARGADAS)
029800           MOVE DIA0-PRICE    TO DTB0-PRICE    (DTB0-CANT-CARGADAS)
029900     END-READ
030000     .
030100 1310-LEER-UN-DIARIO-EXIT.
030200     EXIT.
030300*****************************************************************
030400*                         2000-PROCESO                          *
030500* DESPACHA A LA CONSULTA SOLICITADA (UNIDADES 4, 5 Y 6).         *
030600*****************************************************************
030700 2000-PROCESO.
030800*-----------------------------------------------------------------
030900     EVALUATE TRUE
031000        WHEN QRY0-88-ORDENADA
031100           PERFORM 2100-CONSULTA-ORDENADA THRU 2100-CONSULTA-ORDENADA-EXIT
031200        WHEN QRY0-88-DIA
031300           PERFORM 2200-CONSULTA-DIA THRU 2200-CONSULTA-DIA-EXIT
031400        WHEN QRY0-88-SIMBOLO
031500           PERFORM 2300-CONSULTA-METADATA THRU 2300-CONSULTA-METADATA-EXIT
031600     END-EVALUATE
031700     .
031800 2000-PROCESO-EXIT.
031900     EXIT.
032000*****************************************************************
032100*                  2100-CONSULTA-ORDENADA                       *
032200* LISTADO DESCENDENTE POR RANGO NORMALIZADO (UNIDAD 4).          *
032300* ORDENAMIENTO POR BURBUJA ESTABLE (SOLO SE PERMUTA CUANDO EL    *
032400* VECINO ES ESTRICTAMENTE MAYOR) - VER HISTORIA 22/01/2015.      *
032500*****************************************************************
032600 2100-CONSULTA-ORDENADA.
032700*-----------------------------------------------------------------
032800     DISPLAY CT-LIT-TITULO-ORDENADA
032900     PERFORM 2110-UNA-PASADA THRU 2110-UNA-PASADA-EXIT
033000     PERFORM 2130-MUESTRA-UNA-METADATA THRU 2130-MUESTRA-UNA-METADATA-EXIT
033100        VARYING CN-IDX-EXTERNO FROM 1 BY 1
033200        UNTIL CN-IDX-EXTERNO > MTB0-CANT-CARGADAS
033300     .
033400 2100-CONSULTA-ORDENADA-EXIT.
033500     EXIT.
033600*****************************************************************
033700*                    2110-UNA-PASADA                            *
033800*****************************************************************
033900 2110-UNA-PASADA.
034000*-----------------------------------------------------------------
034100     SET NO-HUBO-CAMBIO TO TRUE
034200     PERFORM 2120-COMPARA-UN-PAR THRU 2120-COMPARA-UN-PAR-EXIT
034300        VARYING CN-IDX-EXTERNO FROM 1 BY 1
034400        UNTIL CN-IDX-EXTERNO NOT < MTB0-CANT-CARGADAS
034500     IF HUBO-CAMBIO
034600        PERFORM 2110-UNA-PASADA THRU 2110-UNA-PASADA-EXIT
034700     END-IF
034800     .
034900 2110-UNA-PASADA-EXIT.
035000     EXIT.
035100*****************************************************************
035200*                   2120-COMPARA-UN-PAR                         *
035300*****************************************************************
035400 2120-COMPARA-UN-PAR.
035500*-----------------------------------------------------------------
035600     SET CN-IDX-INTERNO TO CN-IDX-EXTERNO
035700     ADD 1 TO CN-IDX-INTERNO
035800     IF MTB0-NAME (CN-IDX-EXTERNO) = SPACES
035900        AND MTB0-NAME (CN-IDX-INTERNO) NOT = SPACES
036000        MOVE MTB0-ENTRADA (CN-IDX-EXTERNO) TO WS-SWAP-BYTES
036100        MOVE MTB0-ENTRADA (CN-IDX-INTERNO) TO MTB0-ENTRADA (CN-IDX-EXTERNO)
036200        MOVE WS-SWAP-BYTES                 TO MTB0-ENTRADA (CN-IDX-INTERNO)
036300        SET HUBO-CAMBIO TO TRUE
036400     ELSE
036500        IF MTB0-NAME (CN-IDX-INTERNO) NOT = SPACES
036600           AND MTB0-NORMALIZED-RANGE (CN-IDX-INTERNO)
036700                                > MTB0-NORMALIZED-RANGE (CN-IDX-EXTERNO)
036800           MOVE MTB0-ENTRADA (CN-IDX-EXTERNO) TO WS-SWAP-BYTES
036900           MOVE MTB0-ENTRADA (CN-IDX-INTERNO) TO MTB0-ENTRADA (CN-IDX-EXTERNO)
037000           MOVE WS-SWAP-BYTES                 TO MTB0-ENTRADA (CN-IDX-INTERNO)
037100           SET HUBO-CAMBIO TO TRUE
037200        END-IF
037300     END-IF
037400     .
037500 2120-COMPARA-UN-PAR-EXIT.
037600     EXIT.
037700*****************************************************************
037800*              2130-MUESTRA-UNA-METADATA                        *
037900*****************************************************************
038000 2130-MUESTRA-UNA-METADATA.
038100*-----------------------------------------------------------------
038200     IF MTB0-NAME (CN-IDX-EXTERNO) NOT = SPACES
038300        DISPLAY MTB0-NAME (CN-IDX-EXTERNO) ' '
038400                MTB0-NORMALIZED-RANGE (CN-IDX-EXTERNO) ' '
038500                MTB0-OLDEST-PRICE (CN-IDX-EXTERNO) ' '
038600                MTB0-NEWEST-PRICE (CN-IDX-EXTERNO)
038700     END-IF
038800     .
038900 2130-MUESTRA-UNA-METADATA-EXIT.
039000     EXIT.
039100*****************************************************************
039200*                    2200-CONSULTA-DIA                          *
039300* PARA LA FECHA PEDIDA, RECALCULA MIN/MAX DE PRECIO POR SIMBOLO  *
039400* SOBRE CRDAILY Y REPORTA EL SIMBOLO CON MAYOR RANGO NORMALIZADO *
039500* ESE DIA (UNIDAD 5).                                            *
039600*****************************************************************
039700 2200-CONSULTA-DIA.
039800*-----------------------------------------------------------------
039900     DISPLAY CT-LIT-TITULO-DIA
040000     SET NO-HAY-GANADOR-DEL-DIA TO TRUE
040100     MOVE ZERO   TO WS-GAN-RANGO
040200     MOVE SPACES TO WS-GAN-SIMBOLO
040300     PERFORM 2210-EVALUA-UN-SIMBOLO THRU 2210-EVALUA-UN-SIMBOLO-EXIT
040400        VARYING ALW0-IDX FROM 1 BY 1
040500        UNTIL ALW0-IDX > 5
040600     IF HAY-GANADOR-DEL-DIA
040700        DISPLAY 'SIMBOLO: ' WS-GAN-SIMBOLO
040800                ' RANGO NORMALIZADO: ' WS-GAN-RANGO
040900     ELSE
041000        DISPLAY 'NO HAY OBSERVACIONES PARA LA FECHA PEDIDA'
041100     END-IF
041200     .
041300 2200-CONSULTA-DIA-EXIT.
041400     EXIT.
041500*****************************************************************
041600*                2210-EVALUA-UN-SIMBOLO                         *
041700*****************************************************************
041800 2210-EVALUA-UN-SIMBOLO.
041900*-----------------------------------------------------------------
042000     SET SIMBOLO-NO-FUE-ENCONTRADO TO TRUE
042100     MOVE ZERO TO WS-DIA-MIN-PRICE
042200     MOVE ZERO TO WS-DIA-MAX-PRICE
042250     MOVE ZERO TO WS-DIA-CANT-VISTAS
042300     MOVE ALW0-SIMBOLO (ALW0-IDX) TO WS-DIA-SIMBOLO-ACTUAL
042400     PERFORM 2220-BUSCA-EN-DIARIO THRU 2220-BUSCA-EN-DIARIO-EXIT
042500        VARYING DTB0-IDX FROM 1 BY 1
042600        UNTIL DTB0-IDX > DTB0-CANT-CARGADAS
042700     IF SIMBOLO-FUE-ENCONTRADO
042900        COMPUTE WS-DIA-RANGO ROUNDED =
043000           (WS-DIA-MAX-PRICE - WS-DIA-MIN-PRICE) / WS-DIA-MIN-PRICE
043100        IF WS-DIA-RANGO > WS-GAN-RANGO
043200           MOVE WS-DIA-SIMBOLO-ACTUAL TO WS-GAN-SIMBOLO
043300           MOVE WS-DIA-RANGO          TO WS-GAN-RANGO
043400           SET HAY-GANADOR-DEL-DIA TO TRUE
043500        END-IF
043700     END-IF
043800     .
043900 2210-EVALUA-UN-SIMBOLO-EXIT.
044000     EXIT.
044100*****************************************************************
044200*                2220-BUSCA-EN-DIARIO                           *
044300* COMPARA CADA OBSERVACION DIARIA CONTRA LA FECHA Y SIMBOLO      *
044400* PEDIDOS EN LA TARJETA DE CONTROL (QRY0-FECHA).                 *
044500*****************************************************************
044600 2220-BUSCA-EN-DIARIO.
044700*-----------------------------------------------------------------
044800     IF DTB0-OBS-DATE (DTB0-IDX) = QRY0-FECHA
044900        AND DTB0-SYMBOL (DTB0-IDX) = WS-DIA-SIMBOLO-ACTUAL
045000        SET SIMBOLO-FUE-ENCONTRADO TO TRUE
045100        IF WS-DIA-CANT-VISTAS = ZERO
045200           MOVE DTB0-PRICE (DTB0-IDX) TO WS-DIA-MIN-PRICE
045300           MOVE DTB0-PRICE (DTB0-IDX) TO WS-DIA-MAX-PRICE
045400        ELSE
045500           IF DTB0-PRICE (DTB0-IDX) < WS-DIA-MIN-PRICE
045600              MOVE DTB0-PRICE (DTB0-IDX) TO WS-DIA-MIN-PRICE
045700           END-IF
045800           IF DTB0-PRICE (DTB0-IDX) < WS-DIA-MAX-PRICE
045900              CONTINUE
046000           ELSE
046100              MOVE DTB0-PRICE (DTB0-IDX) TO WS-DIA-MAX-PRICE
046200           END-IF
046300        END-IF
046350        ADD 1 TO WS-DIA-CANT-VISTAS
046400     END-IF
046500     .
046600 2220-BUSCA-EN-DIARIO-EXIT.
046700     EXIT.
046800*****************************************************************
046900*                2300-CONSULTA-METADATA                         *
047000* METADATOS DE UN SOLO SIMBOLO POR LECTURA DIRECTA (RELATIVE     *
047100* READ) DE CRMETSUM POR EL NUMERO DE REGISTRO ASIGNADO EN LA     *
047200* LISTA PERMITIDA (UNIDAD 6).                                    *
047300*****************************************************************
047400 2300-CONSULTA-METADATA.
047500*-----------------------------------------------------------------
047600     DISPLAY CT-LIT-TITULO-SIMBOLO
047700     SET SIMBOLO-NO-FUE-ENCONTRADO TO TRUE
047800     MOVE QRY0-SIMBOLO TO WS-SIMBOLO-CONSULTA-MIN
047900     INSPECT WS-SIMBOLO-CONSULTA-MIN CONVERTING CT-LIT-MAYUSCULAS
048000                                              TO CT-LIT-MINUSCULAS
048100     SET ALW0-IDX TO 1
048200     SEARCH ALW0-SIMBOLO
048300        AT END CONTINUE
048400        WHEN ALW0-SIMBOLO (ALW0-IDX) = WS-SIMBOLO-CONSULTA-MIN
048500           SET SIMBOLO-FUE-ENCONTRADO TO TRUE
048600     END-SEARCH
048700     IF SIMBOLO-NO-FUE-ENCONTRADO
048800        DISPLAY 'SIMBOLO NO PERTENECE A LA LISTA PERMITIDA: '
048900                                                     QRY0-SIMBOLO
049000     ELSE
049100        MOVE MTB0-NAME (ALW0-IDX)             TO MET0-CRYPTO-NAME
049200        MOVE MTB0-OLDEST-PRICE (ALW0-IDX)     TO MET0-OLDEST-PRICE
049300        MOVE MTB0-NEWEST-PRICE (ALW0-IDX)     TO MET0-NEWEST-PRICE
049400        MOVE MTB0-MIN-PRICE (ALW0-IDX)        TO MET0-MIN-PRICE
049500        MOVE MTB0-MAX-PRICE (ALW0-IDX)        TO MET0-MAX-PRICE
049600        MOVE MTB0-NORMALIZED-RANGE (ALW0-IDX) TO MET0-NORMALIZED-RANGE
049700        DISPLAY 'SIMBOLO: ' MET0-CRYPTO-NAME
049750                ' MAS ANTIGUO: ' MET0-OLDEST-PRICE
049760                ' MAS RECIENTE: ' MET0-NEWEST-PRICE
049800                ' MINIMO: ' MET0-MIN-PRICE
049900                ' MAXIMO: ' MET0-MAX-PRICE
050100     END-IF
050200     .
050300 2300-CONSULTA-METADATA-EXIT.
050400     EXIT.
050500*****************************************************************
050600*                  9000-FIN                                     *
050700*****************************************************************
050800 9000-FIN.
050900*-----------------------------------------------------------------
051000     DISPLAY 'CYB0020 FIN DE CONSULTA'
051100     STOP RUN
051200     .
