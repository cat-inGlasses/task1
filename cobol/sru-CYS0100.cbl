000100*****************************************************************
000200* PROGRAM NAME:    CYS0100.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/03/1991 GFORRICH      VERSION INICIAL - CALCULA MAXIMO,
000800*                          MINIMO, PRECIO MAS ANTIGUO Y MAS
000900*                          RECIENTE DE UNA CRIPTOMONEDA A PARTIR
001000*                          DE LA TABLA DE PRECIOS RECIBIDA.
001100* 04/11/1998 MIBARRA       Y2K - REVISADO. LA ORDENACION USA
001200*                          CALC-TIMESTAMP-MS (EPOCA EN MS), NO
001300*                          UNA FECHA DE CALENDARIO, POR LO QUE
001400*                          NO REQUIERE CAMBIOS.
001500* 23/08/2005 GFORRICH      SE AGREGA EL CALCULO DEL RANGO
001600*                          NORMALIZADO ((MAX-MIN)/MIN) A
001700*                          PEDIDO DE LA MESA DE OPERACIONES.
001800* 14/02/2011 MIBARRA       SE DEJA SIN GUARDA EL COMPUTE DEL
001900*                          RANGO NORMALIZADO: SI EL MINIMO ES
002000*                          CERO, EL RESULTADO QUEDA TAL COMO LO
002100*                          PRODUCE EL COMPILADOR, SIN TRATAMIENTO
002200*                          ESPECIAL, POR PEDIDO EXPRESO DEL AREA.
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  CYS0100.
003000 AUTHOR. GUILLERMO FORRICH.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. MARZO 1991.
003300 DATE-COMPILED. MARZO 1991.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500*****************************************************************
004600*                                                               *
004700*                      D A T A   D I V I S I O N                *
004800*                                                               *
004900*****************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005120 77  WS-SCRATCH-EDICION                 PIC X(10) VALUE SPACES.
005200 01  WS-VARIABLES.
005300     05 WS-SUB                          PIC S9(04)       COMP.
005400     05 WS-CANT                         PIC S9(04)       COMP.
005500     05 WS-CAMBIO-BANDERA               PIC X(01) VALUE 'N'.
005600        88 HUBO-CAMBIO                        VALUE 'S'.
005700        88 NO-HUBO-CAMBIO                     VALUE 'N'.
005750     05 FILLER                          PIC X(04).
005800
005900*****************************************************************
006000*     AREAS DE INTERCAMBIO PARA LA PERMUTA DE UN ELEMENTO DE     *
006100*     LA TABLA DURANTE EL ORDENAMIENTO ASCENDENTE POR TIMESTAMP. *
006200*     LA VISTA EN BYTES PERMITE UNA SOLA MOVE PARA LA PERMUTA,   *
006300*     AL ESTILO DE LAS DEMAS RUTINAS DE ESTA INSTALACION.        *
006400*****************************************************************
006500 01  WS-SWAP-ENTRY.
006600     05 WS-SWAP-TIMESTAMP-MS            PIC S9(15)       COMP-3.
006700     05 WS-SWAP-PRICE                   PIC S9(09)V9(06) COMP-3.
006750     05 FILLER                          PIC X(02).
006800 01  WS-SWAP-BYTES REDEFINES WS-SWAP-ENTRY
006900                                         PIC X(18).
007000
007100*****************************************************************
007200*     AREAS DE TRABAJO PARA LOS EXTREMOS (MAS ANTIGUO / MAS      *
007300*     RECIENTE / MINIMO / MAXIMO) ENCONTRADOS EN EL BARRIDO.     *
007400*****************************************************************
007500 01  WS-EXTREMOS.
007600     05 WS-MIN-ENCONTRADO               PIC S9(09)V9(06) COMP-3.
007700     05 WS-MAX-ENCONTRADO               PIC S9(09)V9(06) COMP-3.
007750     05 FILLER                          PIC X(02).
007800 01  WS-EXTREMOS-BYTES REDEFINES WS-EXTREMOS
007900                                         PIC X(18).
008000
008100 01  WS-RESULTADO-TRABAJO.
008200     05 WS-OLDEST-TRABAJO               PIC S9(09)V9(06) COMP-3.
008300     05 WS-NEWEST-TRABAJO               PIC S9(09)V9(06) COMP-3.
008350     05 FILLER                          PIC X(02).
008400 01  WS-RESULTADO-BYTES REDEFINES WS-RESULTADO-TRABAJO
008500                                         PIC X(18).
008600 
008700 LINKAGE SECTION.
008800     COPY CYLK0100.
008900 
009000*****************************************************************
009100*                                                               *
009200*              P R O C E D U R E   D I V I S I O N              *
009300*                                                               *
009400*****************************************************************
009500 PROCEDURE DIVISION USING CY-CALC-AREA.
009600*****************************************************************
009700*                        0000-MAINLINE                          *
009800*****************************************************************
009900 0000-MAINLINE.
010000*-----------------------------------------------------------------
010100     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
010200     PERFORM 2000-ORDENA-POR-TIEMPO THRU 2000-ORDENA-POR-TIEMPO-EXIT
010300     PERFORM 2500-BUSCA-EXTREMOS THRU 2500-BUSCA-EXTREMOS-EXIT
010400     PERFORM 2800-CALCULA-RANGO THRU 2800-CALCULA-RANGO-EXIT
010500     PERFORM 3000-FIN
010600     .
010700*****************************************************************
010800*                          1000-INICIO                          *
010900*****************************************************************
011000 1000-INICIO.
011100*-----------------------------------------------------------------
011200     MOVE CALC-COUNT TO WS-CANT
011300     MOVE SPACE TO WS-CAMBIO-BANDERA
011400     .
011500 1000-INICIO-EXIT.
011600     EXIT.
011700*****************************************************************
011800*                   2000-ORDENA-POR-TIEMPO                      *
011900* ORDENAMIENTO DE BURBUJA ASCENDENTE POR CALC-TIMESTAMP-MS,      *
012000* MEDIANTE PERFORM ... VARYING FUERA DE LINEA ANIDADOS, AL       *
012100* ESTILO DE LAS RUTINAS DE TABLAS DE ESTA INSTALACION.           *
012200*****************************************************************
012300 2000-ORDENA-POR-TIEMPO.
012400*-----------------------------------------------------------------
012500     SET NO-HUBO-CAMBIO TO TRUE
012600     PERFORM 2100-UNA-PASADA THRU 2100-UNA-PASADA-EXIT
012700        VARYING CALC-IDX FROM 1 BY 1
012800        UNTIL CALC-IDX > WS-CANT
012900     IF HUBO-CAMBIO
013000        PERFORM 2000-ORDENA-POR-TIEMPO THRU 2000-ORDENA-POR-TIEMPO-EXIT
013100     END-IF
013200     .
013300 2000-ORDENA-POR-TIEMPO-EXIT.
013400     EXIT.
013500*****************************************************************
013600*                    2100-UNA-PASADA                            *
013700*****************************************************************
013800 2100-UNA-PASADA.
013900*-----------------------------------------------------------------
014000     IF CALC-IDX < WS-CANT
014100        SET CALC-IDX2 TO CALC-IDX
014200        SET CALC-IDX2 UP BY 1
014300        IF CALC-TIMESTAMP-MS (CALC-IDX) > CALC-TIMESTAMP-MS (CALC-IDX2)
014400           PERFORM 2200-PERMUTA-PAR THRU 2200-PERMUTA-PAR-EXIT
014500           SET HUBO-CAMBIO TO TRUE
014600        END-IF
014700     END-IF
014800     .
014900 2100-UNA-PASADA-EXIT.
015000     EXIT.
015100*****************************************************************
015200*                    2200-PERMUTA-PAR                           *
015300*****************************************************************
015400 2200-PERMUTA-PAR.
015500*-----------------------------------------------------------------
015600     MOVE CALC-PRECIO-TABLE (CALC-IDX)  TO WS-SWAP-ENTRY
015700     MOVE CALC-PRECIO-TABLE (CALC-IDX2) TO CALC-PRECIO-TABLE (CALC-IDX)
015800     MOVE WS-SWAP-BYTES                 TO CALC-PRECIO-TABLE (CALC-IDX2)
015900     .
016000 2200-PERMUTA-PAR-EXIT.
016100     EXIT.
016200*****************************************************************
016300*                   2500-BUSCA-EXTREMOS                         *
016400* CON LA TABLA YA ORDENADA POR TIEMPO, EL MAS ANTIGUO Y EL MAS   *
016500* RECIENTE SON LOS EXTREMOS DE LA TABLA; MINIMO Y MAXIMO SE      *
016600* OBTIENEN CON UN BARRIDO COMPLETO.                              *
016700*****************************************************************
016800 2500-BUSCA-EXTREMOS.
016900*-----------------------------------------------------------------
017000     MOVE CALC-PRICE (1)     TO WS-OLDEST-TRABAJO
017100     MOVE CALC-PRICE (WS-CANT) TO WS-NEWEST-TRABAJO
017200     MOVE CALC-PRICE (1)     TO WS-MIN-ENCONTRADO
017300     MOVE CALC-PRICE (1)     TO WS-MAX-ENCONTRADO
017400     PERFORM 2600-COMPARA-UN-PRECIO THRU 2600-COMPARA-UN-PRECIO-EXIT
017500        VARYING WS-SUB FROM 2 BY 1
017600        UNTIL WS-SUB > WS-CANT
017700     MOVE WS-OLDEST-TRABAJO TO CALC-OLDEST-PRICE
017800     MOVE WS-NEWEST-TRABAJO TO CALC-NEWEST-PRICE
017900     MOVE WS-MIN-ENCONTRADO TO CALC-MIN-PRICE
018000     MOVE WS-MAX-ENCONTRADO TO CALC-MAX-PRICE
018100     .
018200 2500-BUSCA-EXTREMOS-EXIT.
018300     EXIT.
018400*****************************************************************
018500*                 2600-COMPARA-UN-PRECIO                        *
018600*****************************************************************
018700 2600-COMPARA-UN-PRECIO.
018800*-----------------------------------------------------------------
018900     IF CALC-PRICE (WS-SUB) < WS-MIN-ENCONTRADO
019000        MOVE CALC-PRICE (WS-SUB) TO WS-MIN-ENCONTRADO
019100     END-IF
019200     IF CALC-PRICE (WS-SUB) > WS-MAX-ENCONTRADO
019300        MOVE CALC-PRICE (WS-SUB) TO WS-MAX-ENCONTRADO
019400     END-IF
019500     .
019600 2600-COMPARA-UN-PRECIO-EXIT.
019700     EXIT.
019800*****************************************************************
019900*                  2800-CALCULA-RANGO                           *
020000* RANGO NORMALIZADO = (MAXIMO - MINIMO) / MINIMO. SIN GUARDA DE  *
020100* DIVISION POR CERO, SEGUN HISTORIA 14/02/2011: EL RESULTADO     *
020200* QUEDA TAL CUAL LO PRODUCE EL COMPILADOR EN ESE CASO.           *
020300*****************************************************************
020400 2800-CALCULA-RANGO.
020500*-----------------------------------------------------------------
020600     COMPUTE CALC-NORMALIZED-RANGE =
020700             (CALC-MAX-PRICE - CALC-MIN-PRICE) / CALC-MIN-PRICE
020800     .
020900 2800-CALCULA-RANGO-EXIT.
021000     EXIT.
021100*****************************************************************
021200*                           3000-FIN                            *
021300*****************************************************************
021400 3000-FIN.
021500*-----------------------------------------------------------------
021600     GOBACK
021700     .
