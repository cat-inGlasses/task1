000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  CYECRET0.                                 *
000400*                                                               *
000500* DESCRIPCION:  AREA DE COMUNICACION DE RETORNO / DIAGNOSTICO   *
000600*               PARA LOS PROGRAMAS DEL SUBSISTEMA DE PRECIOS    *
000700*               DE CRIPTOMONEDAS (CYB0010 / CYB0020 / CYS0100 / *
000800*               CYS0200). SE INICIALIZA EN 1000-INICIO Y SE     *
000900*               INSPECCIONA EN 3000-FIN PARA FIJAR EL CODIGO    *
001000*               DE RETORNO DEL PASO DE JCL.                     *
001100*                                                                *
001200* --------------------------------------------------------------*
001300*           LONGITUD : 090 POSICIONES.                          *
001400*           PREFIJO  : RET0.                                    *
001500*                                                                *
001600* HISTORIA:                                                     *
001700* 12/03/1991 GFORRICH      VERSION INICIAL - MESA CRIPTO.        *
001800* 04/11/1998 MIBARRA       Y2K - SIN CAMPOS DE FECHA EN ESTA     *
001900*                          AREA, NO REQUIERE CAMBIOS.            *
002000*****************************************************************
002100 02  CYECRET0.
002200     05  RET0-COD-RET                   PIC X(02).
002300         88 RET0-88-OK                        VALUE '00'.
002400         88 RET0-88-COD-AVISO                 VALUE '10'.
002500         88 RET0-88-COD-ERROR                 VALUE '20'.
002600     05  RET0-PROGRAMA                  PIC X(08).
002700     05  RET0-COD-ERROR                 PIC X(07).
002800     05  RET0-VAR1-ERROR                PIC X(20).
002900     05  RET0-VAR2-ERROR                PIC X(20).
003000     05  RET0-DESERROR                  PIC X(30).
003100     05  FILLER                         PIC X(03).
